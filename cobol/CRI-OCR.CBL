000100 IDENTIFICATION       DIVISION.                                           
000200                                                                          
000300 PROGRAM-ID.          CRI-OCR.                                            
000400 AUTHOR.              MARCOS H. COUTO.                                    
000500 INSTALLATION.        CRI-3O OFICIO REGISTRO IMOVEIS.                     
000600 DATE-WRITTEN.        05/02/1988.                                         
000700 DATE-COMPILED.                                                           
000800 SECURITY.            APENAS O AUTOR PODE MODIFICA-LO.                    
000900*REMARKS. LIMPA O TEXTO DIGITADO/DIGITALIZADO DA MATRICULA                
001000*              (DATAS, CPF, PALAVRAS-CHAVE, ESPACOS,                      
001100*              PERCENTUAL E VERBOS DE ATO) ANTES DE SEGUIR                
001200*              PARA A LEITURA DOS ATOS PROPRIAMENTE DITA.                 
001300                                                                          
001400*-----------------------------------------------------------              
001500* HISTORICO DE ALTERACOES                                                 
001600*-----------------------------------------------------------              
001700*DATA       PROGR CHAMADO  DESCRICAO                                      
001800*-----------------------------------------------------------              
001900*05/02/1988 MHC OS-0219  VERSAO INICIAL - COMPACTACAO DE          CLMHC   
002000*                        ESPACOS E LINHAS EM BRANCO.                      
002100*19/07/1988 MHC OS-0230  INCLUIDA REFORMATACAO DE DATA E          CLMHC   
002200*                        DE CPF.                                          
002300*11/01/1989 WAN OS-0263  INCLUIDA MAIUSCULIZACAO DAS              CLWAN   
002400*                        PALAVRAS-CHAVE DA MATRICULA.                     
002500*23/05/1990 RSA OS-0337  INCLUIDO SUFIXO "DO IMOVEL" APOS         CLRSA   
002600*                        PERCENTUAL SEM QUALIFICADOR.                     
002700*08/10/1991 MHC OS-0372  INCLUIDA CAPITALIZACAO DOS VERBOS        CLMHC   
002800*                        DE ATO (VENDEU/DOARAM/ETC).                      
002900*14/02/1994 WAN OS-0481  ACEITA CPF SOMENTE QUANDO OS             CLWAN   
003000*                        SEPARADORES JA ESTAO PRESENTES;                  
003100*                        CPF SEM PONTUACAO NAO E TRATADO                  
003200*                        NESTA ROTINA (VER OS-0481).                      
003300*17/09/1998 LFB Y2K-013  ANO DE 2 DIGITOS SUBSTITUIDO POR 4       CLLFB   
003400*                        DIGITOS - BUG DO MILENIO.                        
003500*22/04/2001 LFB OS-0615  INCLUIDA ROTINA DE AUDITORIA COM         CLLFB   
003600*                        DISPLAY DE TOTAIS DE LINHAS.                     
003700*-----------------------------------------------------------              
003800                                                                          
003900*===========================================================              
004000 ENVIRONMENT          DIVISION.                                           
004100                                                                          
004200 CONFIGURATION        SECTION.                                            
004300 SOURCE-COMPUTER.     IBM-PC.                                             
004400 OBJECT-COMPUTER.     IBM-PC.                                             
004500 SPECIAL-NAMES.       C01 IS TOP-OF-FORM.                                 
004600                                                                          
004700 INPUT-OUTPUT         SECTION.                                            
004800 FILE-CONTROL.                                                            
004900     SELECT TEXTIN-FILE   ASSIGN TO TEXTIN                                
005000            ORGANIZATION IS LINE SEQUENTIAL.                              
005100                                                                          
005200     SELECT TEXTOUT-FILE  ASSIGN TO TEXTOUT                               
005300            ORGANIZATION IS LINE SEQUENTIAL.                              
005400                                                                          
005500*===========================================================              
005600 DATA                 DIVISION.                                           
005700                                                                          
005800 FILE                 SECTION.                                            
005900 FD  TEXTIN-FILE                                                          
006000     LABEL RECORD IS STANDARD                                             
006100     VALUE OF FILE-ID IS "TEXTIN-FILE.DAT".                               
006200 01  REG-LINHA-ENT            PIC X(132).                                 
006300                                                                          
006400 FD  TEXTOUT-FILE                                                         
006500     LABEL RECORD IS OMITTED.                                             
006600 01  REG-LINHA-SAI            PIC X(132).                                 
006700                                                                          
006800 WORKING-STORAGE      SECTION.                                            
006900 77  FIM-ARQ               PIC X(03) VALUE "NAO".                         
007000 77  LINHA-ANT-BRANCO      PIC X(03) VALUE "NAO".                         
007100 77  QTD-LIDAS             PIC 9(05) COMP VALUE ZERO.                     
007200 77  QTD-GRAVADAS          PIC 9(05) COMP VALUE ZERO.                     
007300 77  QTD-DESCARTADAS       PIC 9(05) COMP VALUE ZERO.                     
007400 77  IDX                   PIC 9(03) COMP VALUE ZERO.                     
007500 77  IDX2                  PIC 9(03) COMP VALUE ZERO.                     
007600 77  IDX3                  PIC 9(02) COMP VALUE ZERO.                     
007700 77  IDX4                  PIC 9(02) COMP VALUE ZERO.                     
007800 77  LIMITE                PIC 9(03) COMP VALUE ZERO.                     
007900 77  TAM-PALAVRA           PIC 9(02) COMP VALUE ZERO.                     
008000 77  POS-ACHADA            PIC 9(03) COMP VALUE ZERO.                     
008100 77  PALAVRA-IGUAL         PIC X(03) VALUE "NAO".                         
008200 77  PCT-ACHADO            PIC X(03) VALUE "NAO".                         
008300 77  CARACTER-ACHADO       PIC X(03) VALUE "NAO".                         
008400 77  ESPACO-ANTERIOR       PIC X(03) VALUE "SIM".                         
008500 77  CARACTER-ORIG         PIC X(01) VALUE SPACE.                         
008600 77  CARACTER-MAIUS        PIC X(01) VALUE SPACE.                         
008700 77  CARACTER-COMPARA      PIC X(01) VALUE SPACE.                         
008800                                                                          
008900 01  LINHA-AREA.                                                          
009000     05  LINHA-ATUAL       PIC X(132).                                    
009100     05  FILLER               PIC X(04) VALUE SPACES.                     
009200 01  LINHA-POS REDEFINES LINHA-AREA.                                      
009300     05  CHAR-TAB          PIC X(01) OCCURS 132 TIMES.                    
009400     05  FILLER               PIC X(04).                                  
009500                                                                          
009600 01  LINHA-NOVA-AREA.                                                     
009700     05  LINHA-NOVA        PIC X(150).                                    
009800     05  FILLER               PIC X(02) VALUE SPACES.                     
009900                                                                          
010000*    TABELA DE PALAVRAS-CHAVE DA MATRICULA A MAIUSCULIZAR                 
010100*    (SEM ACENTO, CONFORME PADRAO DE CODIFICACAO DO CRI).                 
010200 01  TAB-PALAVRA-LIT.                                                     
010300     05  FILLER               PIC X(40) VALUE                             
010400         "MATRICULA IMOVEL    SITIO     FAZENDA  ".                       
010500 01  TAB-PALAVRA REDEFINES TAB-PALAVRA-LIT.                               
010600     05  TAB-PALAVRA-CHAVE    PIC X(10) OCCURS 4 TIMES.                   
010700                                                                          
010800 01  TAB-PALAVRA-TAM-LIT.                                                 
010900     05  FILLER               PIC X(08) VALUE                             
011000         "09060507".                                                      
011100 01  TAB-PALAVRA-TAM-TAB REDEFINES TAB-PALAVRA-TAM-LIT.                   
011200     05  TAB-PALAVRA-TAM      PIC 9(02) OCCURS 4 TIMES.                   
011300                                                                          
011400*    TABELA DE VERBOS DE ATO A CAPITALIZAR (PRIMEIRA LETRA                
011500*    MAIUSCULA, DEMAIS MINUSCULAS).                                       
011600 01  TAB-VERBO-LIT.                                                       
011700     05  FILLER               PIC X(84) VALUE                             
011800         "Vendeu      Doaram      Doado       Reservaram  U"              
011900         "sufruto    Hipotecaram Cederam     ".                           
012000 01  TAB-VERBO-TAB REDEFINES TAB-VERBO-LIT.                               
012100     05  TAB-VERBO            PIC X(12) OCCURS 7 TIMES.                   
012200                                                                          
012300 01  TAB-VERBO-TAM-LIT.                                                   
012400     05  FILLER               PIC X(14) VALUE                             
012500         "06060510081107".                                                
012600 01  TAB-VERBO-TAM-TAB REDEFINES TAB-VERBO-TAM-LIT.                       
012700     05  TAB-VERBO-TAM        PIC 9(02) OCCURS 7 TIMES.                   
012800                                                                          
012900*    TABELAS DE CONVERSAO MINUSCULA/MAIUSCULA (SEM USO DE                 
013000*    FUNCAO DE BIBLIOTECA), CASADAS POSICAO A POSICAO.                    
013100 01  TAB-MINUSCULA-LIT.                                                   
013200     05  FILLER               PIC X(26) VALUE                             
013300         "abcdefghijklmnopqrstuvwxyz".                                    
013400 01  TAB-MINUSCULA REDEFINES TAB-MINUSCULA-LIT.                           
013500     05  TAB-MIN              PIC X(01) OCCURS 26 TIMES.                  
013600                                                                          
013700 01  TAB-MAIUSCULA-LIT.                                                   
013800     05  FILLER               PIC X(26) VALUE                             
013900         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                    
014000 01  TAB-MAIUSCULA REDEFINES TAB-MAIUSCULA-LIT.                           
014100     05  TAB-MAI              PIC X(01) OCCURS 26 TIMES.                  
014200                                                                          
014300*===========================================================              
014400 PROCEDURE            DIVISION.                                           
014500                                                                          
014600 0000-PRINCIPAL.                                                          
014700     PERFORM 1000-INICIO THRU 1000-EXIT                                   
014800     PERFORM 2000-LE-LINHA THRU 2000-EXIT                                 
014900     PERFORM 3000-LIMPA-LINHA THRU 3000-EXIT                              
015000         UNTIL FIM-ARQ = "SIM"                                            
015100     PERFORM 9000-TERMINO THRU 9000-EXIT                                  
015200     STOP RUN.                                                            
015300 0000-EXIT.                                                               
015400     EXIT.                                                                
015500                                                                          
015600 1000-INICIO.                                                             
015700     OPEN INPUT  TEXTIN-FILE                                              
015800     OPEN OUTPUT TEXTOUT-FILE.                                            
015900 1000-EXIT.                                                               
016000     EXIT.                                                                
016100                                                                          
016200 2000-LE-LINHA.                                                           
016300     READ TEXTIN-FILE                                                     
016400         AT END                                                           
016500             MOVE "SIM" TO FIM-ARQ                                        
016600         NOT AT END                                                       
016700             ADD 1 TO QTD-LIDAS                                           
016800             MOVE REG-LINHA-ENT TO LINHA-ATUAL                            
016900     END-READ.                                                            
017000 2000-EXIT.                                                               
017100     EXIT.                                                                
017200                                                                          
017300 3000-LIMPA-LINHA.                                                        
017400     PERFORM 3400-COMPACTA-ESPACOS THRU 3400-EXIT                         
017500     PERFORM 3100-REFORMATA-DATA THRU 3100-EXIT                           
017600     PERFORM 3200-REFORMATA-CPF THRU 3200-EXIT                            
017700     PERFORM 3300-MAIUSCULA-PALAVRA-CHAVE THRU 3300-EXIT                  
017800     PERFORM 3500-SUFIXO-PERCENTUAL THRU 3500-EXIT                        
017900     PERFORM 3600-CAPITALIZA-VERBO THRU 3600-EXIT                         
018000     PERFORM 3700-COMPACTA-LINHA-BRANCO THRU 3700-EXIT                    
018100     PERFORM 2000-LE-LINHA THRU 2000-EXIT.                                
018200 3000-EXIT.                                                               
018300     EXIT.                                                                
018400                                                                          
018500*    REESCREVE O SEPARADOR DE DATAS (D)D SEP (M)M SEP AAAA                
018600*    OU AA COMO "/". SEPARADOR RECONHECIDO: . - / OU ,                    
018700 3100-REFORMATA-DATA.                                                     
018800     COMPUTE LIMITE = 132 - 10 + 1                                        
018900     PERFORM 3110-TESTA-POS-DATA THRU 3110-EXIT                           
019000         VARYING IDX FROM 1 BY 1                                          
019100         UNTIL IDX > LIMITE.                                              
019200 3100-EXIT.                                                               
019300     EXIT.                                                                
019400                                                                          
019500 3110-TESTA-POS-DATA.                                                     
019600     IF CHAR-TAB (IDX)     IS NUMERIC                                     
019700        AND CHAR-TAB (IDX + 1) IS NUMERIC                                 
019800        AND CHAR-TAB (IDX + 2) NOT NUMERIC                                
019900        AND CHAR-TAB (IDX + 2) NOT = SPACE                                
020000        AND CHAR-TAB (IDX + 3) IS NUMERIC                                 
020100        AND CHAR-TAB (IDX + 4) IS NUMERIC                                 
020200        AND CHAR-TAB (IDX + 5) NOT NUMERIC                                
020300        AND CHAR-TAB (IDX + 5) NOT = SPACE                                
020400        AND CHAR-TAB (IDX + 6) IS NUMERIC                                 
020500        AND CHAR-TAB (IDX + 7) IS NUMERIC                                 
020600        AND CHAR-TAB (IDX + 8) IS NUMERIC                                 
020700        AND CHAR-TAB (IDX + 9) IS NUMERIC                                 
020800         MOVE "/" TO CHAR-TAB (IDX + 2)                                   
020900         MOVE "/" TO CHAR-TAB (IDX + 5)                                   
021000     ELSE                                                                 
021100     IF CHAR-TAB (IDX)     IS NUMERIC                                     
021200        AND CHAR-TAB (IDX + 1) IS NUMERIC                                 
021300        AND CHAR-TAB (IDX + 2) NOT NUMERIC                                
021400        AND CHAR-TAB (IDX + 2) NOT = SPACE                                
021500        AND CHAR-TAB (IDX + 3) IS NUMERIC                                 
021600        AND CHAR-TAB (IDX + 4) IS NUMERIC                                 
021700        AND CHAR-TAB (IDX + 5) NOT NUMERIC                                
021800        AND CHAR-TAB (IDX + 5) NOT = SPACE                                
021900        AND CHAR-TAB (IDX + 6) IS NUMERIC                                 
022000        AND CHAR-TAB (IDX + 7) IS NUMERIC                                 
022100         MOVE "/" TO CHAR-TAB (IDX + 2)                                   
022200         MOVE "/" TO CHAR-TAB (IDX + 5)                                   
022300     END-IF                                                               
022400     END-IF.                                                              
022500 3110-EXIT.                                                               
022600     EXIT.                                                                
022700                                                                          
022800*    REESCREVE OS SEPARADORES DE UM CPF JA PONTUADO (3-3-3-               
022900*    2) PARA O PADRAO 999.999.999-99. CPF SEM PONTUACAO                   
023000*    ALGUMA NAO E TRATADO NESTA VERSAO (OS-0481).                         
023100 3200-REFORMATA-CPF.                                                      
023200     COMPUTE LIMITE = 132 - 14 + 1                                        
023300     PERFORM 3210-TESTA-POS-CPF THRU 3210-EXIT                            
023400         VARYING IDX FROM 1 BY 1                                          
023500         UNTIL IDX > LIMITE.                                              
023600 3200-EXIT.                                                               
023700     EXIT.                                                                
023800                                                                          
023900 3210-TESTA-POS-CPF.                                                      
024000     IF CHAR-TAB (IDX)      IS NUMERIC                                    
024100        AND CHAR-TAB (IDX + 1)  IS NUMERIC                                
024200        AND CHAR-TAB (IDX + 2)  IS NUMERIC                                
024300        AND CHAR-TAB (IDX + 3)  NOT NUMERIC                               
024400        AND CHAR-TAB (IDX + 3)  NOT = SPACE                               
024500        AND CHAR-TAB (IDX + 4)  IS NUMERIC                                
024600        AND CHAR-TAB (IDX + 5)  IS NUMERIC                                
024700        AND CHAR-TAB (IDX + 6)  IS NUMERIC                                
024800        AND CHAR-TAB (IDX + 7)  NOT NUMERIC                               
024900        AND CHAR-TAB (IDX + 7)  NOT = SPACE                               
025000        AND CHAR-TAB (IDX + 8)  IS NUMERIC                                
025100        AND CHAR-TAB (IDX + 9)  IS NUMERIC                                
025200        AND CHAR-TAB (IDX + 10) IS NUMERIC                                
025300        AND CHAR-TAB (IDX + 11) NOT NUMERIC                               
025400        AND CHAR-TAB (IDX + 11) NOT = SPACE                               
025500        AND CHAR-TAB (IDX + 12) IS NUMERIC                                
025600        AND CHAR-TAB (IDX + 13) IS NUMERIC                                
025700         MOVE "." TO CHAR-TAB (IDX + 3)                                   
025800         MOVE "." TO CHAR-TAB (IDX + 7)                                   
025900         MOVE "-" TO CHAR-TAB (IDX + 11)                                  
026000     END-IF.                                                              
026100 3210-EXIT.                                                               
026200     EXIT.                                                                
026300                                                                          
026400*    MAIUSCULIZA AS OCORRENCIAS DAS PALAVRAS-CHAVE DA                     
026500*    MATRICULA, INDEPENDENTE DA CAIXA DIGITADA.                           
026600 3300-MAIUSCULA-PALAVRA-CHAVE.                                            
026700     PERFORM 3310-BUSCA-PALAVRA THRU 3310-EXIT                            
026800         VARYING IDX3 FROM 1 BY 1                                         
026900         UNTIL IDX3 > 4.                                                  
027000 3300-EXIT.                                                               
027100     EXIT.                                                                
027200                                                                          
027300 3310-BUSCA-PALAVRA.                                                      
027400     MOVE TAB-PALAVRA-TAM (IDX3) TO TAM-PALAVRA                           
027500     COMPUTE LIMITE = 132 - TAM-PALAVRA + 1                               
027600     PERFORM 3320-TESTA-POS-PALAVRA THRU 3320-EXIT                        
027700         VARYING IDX FROM 1 BY 1                                          
027800         UNTIL IDX > LIMITE.                                              
027900 3310-EXIT.                                                               
028000     EXIT.                                                                
028100                                                                          
028200 3320-TESTA-POS-PALAVRA.                                                  
028300     MOVE "SIM" TO PALAVRA-IGUAL                                          
028400     PERFORM 3330-COMPARA-CARACTER-PALAVRA THRU 3330-EXIT                 
028500         VARYING IDX2 FROM 1 BY 1                                         
028600         UNTIL IDX2 > TAM-PALAVRA                                         
028700            OR PALAVRA-IGUAL = "NAO"                                      
028800     IF PALAVRA-IGUAL = "SIM"                                             
028900         PERFORM 3340-SUBSTITUI-PALAVRA THRU 3340-EXIT                    
029000             VARYING IDX2 FROM 1 BY 1                                     
029100             UNTIL IDX2 > TAM-PALAVRA                                     
029200     END-IF.                                                              
029300 3320-EXIT.                                                               
029400     EXIT.                                                                
029500                                                                          
029600 3330-COMPARA-CARACTER-PALAVRA.                                           
029700     MOVE LINHA-ATUAL (IDX + IDX2 - 1: 1)                                 
029800         TO CARACTER-ORIG                                                 
029900     PERFORM 3350-MAIUSCULA-CARACTER THRU 3350-EXIT                       
030000     MOVE TAB-PALAVRA-CHAVE (IDX3) (IDX2: 1)                              
030100         TO CARACTER-COMPARA                                              
030200     IF CARACTER-MAIUS NOT = CARACTER-COMPARA                             
030300         MOVE "NAO" TO PALAVRA-IGUAL                                      
030400     END-IF.                                                              
030500 3330-EXIT.                                                               
030600     EXIT.                                                                
030700                                                                          
030800 3340-SUBSTITUI-PALAVRA.                                                  
030900     MOVE TAB-PALAVRA-CHAVE (IDX3) (IDX2: 1)                              
031000         TO LINHA-ATUAL (IDX + IDX2 - 1: 1).                              
031100 3340-EXIT.                                                               
031200     EXIT.                                                                
031300                                                                          
031400*    CONVERTE UM UNICO CARACTER PARA MAIUSCULO, VIA TABELA                
031500*    (NAO USA FUNCAO DE BIBLIOTECA).                                      
031600 3350-MAIUSCULA-CARACTER.                                                 
031700     MOVE CARACTER-ORIG TO CARACTER-MAIUS                                 
031800     MOVE "NAO" TO CARACTER-ACHADO                                        
031900     PERFORM 3360-BUSCA-MINUSCULA THRU 3360-EXIT                          
032000         VARYING IDX4 FROM 1 BY 1                                         
032100         UNTIL IDX4 > 26                                                  
032200            OR CARACTER-ACHADO = "SIM".                                   
032300 3350-EXIT.                                                               
032400     EXIT.                                                                
032500                                                                          
032600 3360-BUSCA-MINUSCULA.                                                    
032700     IF CARACTER-ORIG = TAB-MIN (IDX4)                                    
032800         MOVE TAB-MAI (IDX4) TO CARACTER-MAIUS                            
032900         MOVE "SIM" TO CARACTER-ACHADO                                    
033000     END-IF.                                                              
033100 3360-EXIT.                                                               
033200     EXIT.                                                                
033300                                                                          
033400*    CONVERTE UM UNICO CARACTER PARA MINUSCULO, VIA TABELA.               
033500 3370-MINUSCULA-CARACTER.                                                 
033600     MOVE CARACTER-ORIG TO CARACTER-MAIUS                                 
033700     MOVE "NAO" TO CARACTER-ACHADO                                        
033800     PERFORM 3380-BUSCA-MAIUSCULA THRU 3380-EXIT                          
033900         VARYING IDX4 FROM 1 BY 1                                         
034000         UNTIL IDX4 > 26                                                  
034100            OR CARACTER-ACHADO = "SIM".                                   
034200 3370-EXIT.                                                               
034300     EXIT.                                                                
034400                                                                          
034500 3380-BUSCA-MAIUSCULA.                                                    
034600     IF CARACTER-ORIG = TAB-MAI (IDX4)                                    
034700         MOVE TAB-MIN (IDX4) TO CARACTER-MAIUS                            
034800         MOVE "SIM" TO CARACTER-ACHADO                                    
034900     END-IF.                                                              
035000 3380-EXIT.                                                               
035100     EXIT.                                                                
035200                                                                          
035300*    ACRESCENTA " do IMOVEL" APOS UM PERCENTUAL (N%) QUE                  
035400*    AINDA NAO TRAZ O QUALIFICADOR. TRATA APENAS A PRIMEIRA               
035500*    OCORRENCIA DE "%" NA LINHA.                                          
035600 3500-SUFIXO-PERCENTUAL.                                                  
035700     MOVE "NAO" TO PCT-ACHADO                                             
035800     PERFORM 3510-BUSCA-PERCENTUAL THRU 3510-EXIT                         
035900         VARYING IDX FROM 1 BY 1                                          
036000         UNTIL IDX > 132                                                  
036100            OR PCT-ACHADO = "SIM"                                         
036200     IF PCT-ACHADO = "SIM"                                                
036300         PERFORM 3520-VERIFICA-QUALIFICADOR THRU 3520-EXIT                
036400         IF PALAVRA-IGUAL = "NAO"                                         
036500            AND POS-ACHADA < 132                                          
036600             PERFORM 3530-INSERE-SUFIXO THRU 3530-EXIT                    
036700         END-IF                                                           
036800     END-IF.                                                              
036900 3500-EXIT.                                                               
037000     EXIT.                                                                
037100                                                                          
037200 3510-BUSCA-PERCENTUAL.                                                   
037300     IF CHAR-TAB (IDX) = "%"                                              
037400         MOVE "SIM" TO PCT-ACHADO                                         
037500         MOVE IDX TO POS-ACHADA                                           
037600     END-IF.                                                              
037700 3510-EXIT.                                                               
037800     EXIT.                                                                
037900                                                                          
038000*    VERIFICA SE OS 11 CARACTERES SEGUINTES AO "%" JA                     
038100*    FORMAM " DO IMOVEL"; RESULTADO EM PALAVRA-IGUAL.                     
038200 3520-VERIFICA-QUALIFICADOR.                                              
038300     MOVE "SIM" TO PALAVRA-IGUAL                                          
038400     IF POS-ACHADA + 11 > 132                                             
038500         MOVE "NAO" TO PALAVRA-IGUAL                                      
038600     ELSE                                                                 
038700         MOVE " DO IMOVEL" TO CARACTER-COMPARA                            
038800         PERFORM 3521-COMPARA-QUALIFICADOR THRU 3521-EXIT                 
038900             VARYING IDX2 FROM 1 BY 1                                     
039000             UNTIL IDX2 > 11                                              
039100                OR PALAVRA-IGUAL = "NAO"                                  
039200     END-IF.                                                              
039300 3520-EXIT.                                                               
039400     EXIT.                                                                
039500                                                                          
039600 3521-COMPARA-QUALIFICADOR.                                               
039700     MOVE LINHA-ATUAL (POS-ACHADA + IDX2: 1)                              
039800         TO CARACTER-ORIG                                                 
039900     PERFORM 3350-MAIUSCULA-CARACTER THRU 3350-EXIT                       
040000     IF IDX2 = 1                                                          
040100         IF CARACTER-ORIG NOT = SPACE                                     
040200             MOVE "NAO" TO PALAVRA-IGUAL                                  
040300         END-IF                                                           
040400     ELSE                                                                 
040500         IF CARACTER-MAIUS NOT =                                          
040600             " DO IMOVEL" (IDX2: 1)                                       
040700             MOVE "NAO" TO PALAVRA-IGUAL                                  
040800         END-IF                                                           
040900     END-IF.                                                              
041000 3521-EXIT.                                                               
041100     EXIT.                                                                
041200                                                                          
041300 3530-INSERE-SUFIXO.                                                      
041400     STRING LINHA-ATUAL (1: POS-ACHADA)                                   
041500               DELIMITED BY SIZE                                          
041600            " do IMOVEL"                                                  
041700               DELIMITED BY SIZE                                          
041800            LINHA-ATUAL (POS-ACHADA + 1:                                  
041900               132 - POS-ACHADA)                                          
042000               DELIMITED BY SIZE                                          
042100         INTO LINHA-NOVA                                                  
042200     MOVE LINHA-NOVA (1: 132) TO LINHA-ATUAL.                             
042300 3530-EXIT.                                                               
042400     EXIT.                                                                
042500                                                                          
042600*    CAPITALIZA (PRIMEIRA MAIUSCULA, DEMAIS MINUSCULAS) AS                
042700*    OCORRENCIAS DOS VERBOS DE ATO NA LINHA.                              
042800 3600-CAPITALIZA-VERBO.                                                   
042900     PERFORM 3610-BUSCA-VERBO THRU 3610-EXIT                              
043000         VARYING IDX3 FROM 1 BY 1                                         
043100         UNTIL IDX3 > 7.                                                  
043200 3600-EXIT.                                                               
043300     EXIT.                                                                
043400                                                                          
043500 3610-BUSCA-VERBO.                                                        
043600     MOVE TAB-VERBO-TAM (IDX3) TO TAM-PALAVRA                             
043700     COMPUTE LIMITE = 132 - TAM-PALAVRA + 1                               
043800     PERFORM 3620-TESTA-POS-VERBO THRU 3620-EXIT                          
043900         VARYING IDX FROM 1 BY 1                                          
044000         UNTIL IDX > LIMITE.                                              
044100 3610-EXIT.                                                               
044200     EXIT.                                                                
044300                                                                          
044400 3620-TESTA-POS-VERBO.                                                    
044500     MOVE "SIM" TO PALAVRA-IGUAL                                          
044600     PERFORM 3630-COMPARA-CARACTER-VERBO THRU 3630-EXIT                   
044700         VARYING IDX2 FROM 1 BY 1                                         
044800         UNTIL IDX2 > TAM-PALAVRA                                         
044900            OR PALAVRA-IGUAL = "NAO"                                      
045000     IF PALAVRA-IGUAL = "SIM"                                             
045100         PERFORM 3640-SUBSTITUI-VERBO THRU 3640-EXIT                      
045200             VARYING IDX2 FROM 1 BY 1                                     
045300             UNTIL IDX2 > TAM-PALAVRA                                     
045400     END-IF.                                                              
045500 3620-EXIT.                                                               
045600     EXIT.                                                                
045700                                                                          
045800 3630-COMPARA-CARACTER-VERBO.                                             
045900     MOVE LINHA-ATUAL (IDX + IDX2 - 1: 1)                                 
046000         TO CARACTER-ORIG                                                 
046100     PERFORM 3350-MAIUSCULA-CARACTER THRU 3350-EXIT                       
046200     MOVE TAB-VERBO (IDX3) (IDX2: 1)                                      
046300         TO CARACTER-ORIG                                                 
046400     PERFORM 3370-MINUSCULA-CARACTER THRU 3370-EXIT                       
046500     IF CARACTER-MAIUS NOT = CARACTER-ORIG                                
046600         CONTINUE                                                         
046700     END-IF                                                               
046800     MOVE LINHA-ATUAL (IDX + IDX2 - 1: 1)                                 
046900         TO CARACTER-ORIG                                                 
047000     PERFORM 3350-MAIUSCULA-CARACTER THRU 3350-EXIT                       
047100     MOVE TAB-VERBO (IDX3) (IDX2: 1)                                      
047200         TO CARACTER-COMPARA                                              
047300     PERFORM 3390-MAIUSCULA-DE-CAMPO THRU 3390-EXIT                       
047400     IF CARACTER-MAIUS NOT = CARACTER-COMPARA                             
047500         MOVE "NAO" TO PALAVRA-IGUAL                                      
047600     END-IF.                                                              
047700 3630-EXIT.                                                               
047800     EXIT.                                                                
047900                                                                          
048000*    MAIUSCULIZA UM CARACTER JA COPIADO PARA                              
048100*    CARACTER-COMPARA (USADO NA COMPARACAO COM A TABELA                   
048200*    DE VERBOS, QUE E ARMAZENADA CAPITALIZADA).                           
048300 3390-MAIUSCULA-DE-CAMPO.                                                 
048400     MOVE CARACTER-COMPARA TO CARACTER-ORIG                               
048500     PERFORM 3350-MAIUSCULA-CARACTER THRU 3350-EXIT                       
048600     MOVE CARACTER-MAIUS TO CARACTER-COMPARA.                             
048700 3390-EXIT.                                                               
048800     EXIT.                                                                
048900                                                                          
049000 3640-SUBSTITUI-VERBO.                                                    
049100     MOVE TAB-VERBO (IDX3) (IDX2: 1)                                      
049200         TO LINHA-ATUAL (IDX + IDX2 - 1: 1).                              
049300 3640-EXIT.                                                               
049400     EXIT.                                                                
049500                                                                          
049600*    COMPACTA SEQUENCIAS DE ESPACOS EM UM UNICO ESPACO E                  
049700*    ELIMINA ESPACOS NO INICIO/FIM DA LINHA.                              
049800 3400-COMPACTA-ESPACOS.                                                   
049900     MOVE SPACES TO LINHA-NOVA                                            
050000     MOVE 0 TO IDX2                                                       
050100     MOVE "SIM" TO ESPACO-ANTERIOR                                        
050200     PERFORM 3410-COMPACTA-CARACTER THRU 3410-EXIT                        
050300         VARYING IDX FROM 1 BY 1                                          
050400         UNTIL IDX > 132                                                  
050500     MOVE LINHA-NOVA (1: 132) TO LINHA-ATUAL.                             
050600 3400-EXIT.                                                               
050700     EXIT.                                                                
050800                                                                          
050900 3410-COMPACTA-CARACTER.                                                  
051000     IF LINHA-ATUAL (IDX: 1) = SPACE                                      
051100         IF IDX2 > 0                                                      
051200            AND ESPACO-ANTERIOR = "NAO"                                   
051300             ADD 1 TO IDX2                                                
051400             MOVE SPACE TO LINHA-NOVA (IDX2: 1)                           
051500         END-IF                                                           
051600         MOVE "SIM" TO ESPACO-ANTERIOR                                    
051700     ELSE                                                                 
051800         ADD 1 TO IDX2                                                    
051900         MOVE LINHA-ATUAL (IDX: 1)                                        
052000             TO LINHA-NOVA (IDX2: 1)                                      
052100         MOVE "NAO" TO ESPACO-ANTERIOR                                    
052200     END-IF.                                                              
052300 3410-EXIT.                                                               
052400     EXIT.                                                                
052500                                                                          
052600*    DESCARTA A LINHA EM BRANCO QUANDO A LINHA GRAVADA                    
052700*    ANTERIORMENTE JA ERA EM BRANCO; SENAO GRAVA NORMAL.                  
052800 3700-COMPACTA-LINHA-BRANCO.                                              
052900     IF LINHA-ATUAL = SPACES                                              
053000         IF LINHA-ANT-BRANCO = "SIM"                                      
053100             ADD 1 TO QTD-DESCARTADAS                                     
053200         ELSE                                                             
053300             MOVE "SIM" TO LINHA-ANT-BRANCO                               
053400             PERFORM 8000-GRAVA-LINHA THRU 8000-EXIT                      
053500         END-IF                                                           
053600     ELSE                                                                 
053700         MOVE "NAO" TO LINHA-ANT-BRANCO                                   
053800         PERFORM 8000-GRAVA-LINHA THRU 8000-EXIT                          
053900     END-IF.                                                              
054000 3700-EXIT.                                                               
054100     EXIT.                                                                
054200                                                                          
054300 8000-GRAVA-LINHA.                                                        
054400     MOVE LINHA-ATUAL TO REG-LINHA-SAI                                    
054500     WRITE REG-LINHA-SAI                                                  
054600     ADD 1 TO QTD-GRAVADAS.                                               
054700 8000-EXIT.                                                               
054800     EXIT.                                                                
054900                                                                          
055000 9000-TERMINO.                                                            
055100     DISPLAY "AUD-OCR: LINHAS LIDAS ...............: "                    
055200         QTD-LIDAS                                                        
055300     DISPLAY "AUD-OCR: LINHAS GRAVADAS ............: "                    
055400         QTD-GRAVADAS                                                     
055500     DISPLAY "AUD-OCR: LINHAS BRANCO DESCARTADAS ...: "                   
055600         QTD-DESCARTADAS                                                  
055700     CLOSE TEXTIN-FILE                                                    
055800     CLOSE TEXTOUT-FILE.                                                  
055900 9000-EXIT.                                                               
056000     EXIT.                                                                
