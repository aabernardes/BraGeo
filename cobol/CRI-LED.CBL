000100 IDENTIFICATION       DIVISION.                                           
000200                                                                          
000300 PROGRAM-ID.          CRI-LED.                                            
000400 AUTHOR.              WALTER A. NEVES.                                    
000500 INSTALLATION.        CRI-3O OFICIO REGISTRO IMOVEIS.                     
000600 DATE-WRITTEN.        08/06/1986.                                         
000700 DATE-COMPILED.                                                           
000800 SECURITY.            APENAS O AUTOR PODE MODIFICA-LO.                    
000900*REMARKS. LE O CABECALHO DO IMOVEL E OS ATOS DA MATRICULA,                
001000*              NORMALIZA DATA/NOME/PERCENTUAL, ELIMINA ATOS               
001100*              DUPLICADOS, ORDENA POR DATA E TIPO, REPASSA                
001200*              CADA                                                       
001300*              ATO SOBRE O REGISTRO DE PROPRIETARIOS E DE                 
001400*              USUFRUTUARIOS E EMITE O RELATORIO FINAL DE                 
001500*              TITULARIDADE DA MATRICULA.                                 
001600                                                                          
001700*-----------------------------------------------------------              
001800* HISTORICO DE ALTERACOES                                                 
001900*-----------------------------------------------------------              
002000*DATA       PROGR CHAMADO  DESCRICAO                                      
002100*-----------------------------------------------------------              
002200*08/06/1986 WAN OS-0114  VERSAO INICIAL - VENDA E DOACAO.         CLWAN   
002300*22/09/1986 WAN OS-0129  INCLUIDO TRATAMENTO DE OBITO.            CLWAN   
002400*14/01/1987 WAN OS-0158  INCLUIDA PARTILHA.                       CLWAN   
002500*03/07/1987 MHC OS-0201  INCLUIDO REGISTRO DE USUFRUTO.           CLMHC   
002600*19/11/1987 MHC OS-0207  CORRIGIDA RESERVA DE USUFRUTO NA         CLMHC   
002700*                        DOACAO (ATO CONTINHA RESERVA).                   
002800*25/02/1988 WAN OS-0233  INCLUIDA ALTERACAO DE ESTADO CIVIL.      CLWAN   
002900*09/08/1988 WAN OS-0241  ORDENACAO DE ATOS POR DATA/TIPO.         CLWAN   
003000*30/01/1989 RSA OS-0268  ELIMINACAO DE ATOS DUPLICADOS.           CLRSA   
003100*17/06/1989 RSA OS-0275  PURGA DE COTAS RESIDUAIS <= 0,0001.      CLRSA   
003200*04/12/1989 WAN OS-0301  RATEIO PROPORCIONAL DE BENEFICIARIO      CLWAN   
003300*                        QUANDO SOMA < TOTAL.                             
003400*22/05/1990 MHC OS-0330  AJUSTE CPF PADRAO NAO INFORMADO.         CLMHC   
003500*11/10/1990 WAN OS-0349  SUPRESSAO USUFRUTUARIO JA                CLWAN   
003600*                        PROPRIETARIO.                                    
003700*08/03/1991 RSA OS-0367  AVISO QUANDO SOMA DE COTAS               CLRSA   
003800*                        DIFERENTE DE 100.                                
003900*26/07/1991 WAN OS-0388  CONTROLE DE TOTAIS POR TIPO DE ATO.      CLWAN   
004000*14/02/1992 MHC OS-0410  FORMATO DE PERCENTUAL NO RELATORIO.      CLMHC   
004100*09/09/1992 WAN OS-0431  CORRIGIDA ORDEM DE ENQUADRAMENTO DE      CLWAN   
004200*                        TIPO DE ATO - VENDA DOACAO OBITO                 
004300*                        PARTILHA USUFRUTO.                               
004400*03/04/1993 RSA OS-0455  ACEITA PERCENTUAL EM FRACAO              CLRSA   
004500*                        (FORMATO N/D).                                   
004600*21/11/1993 WAN OS-0472  ACEITA MULTIPLOS FORMATOS DE DATA.       CLWAN   
004700*15/06/1994 MHC OS-0490  NORMALIZACAO DE NOME PARA CHAVE.         CLMHC   
004800*02/12/1994 WAN OS-0509  CANCELAMENTO DE USUFRUTO FICA DE         CLWAN   
004900*                        FORA DESTA VERSAO A PEDIDO DO                    
005000*                        CARTORIO (BAIXA CONTINUA MANUAL).                
005100*28/03/1995 RSA OS-0524  FECHAMENTO DE VERSAO PARA PRODUCAO.      CLRSA   
005200*17/09/1998 LFB Y2K-011  ANO DE 2 DIGITOS SUBSTITUIDO POR 4       CLLFB   
005300*                        DIGITOS EM TODAS AS AREAS DE DATA -              
005400*                        BUG DO MILENIO.                                  
005500*11/01/1999 LFB Y2K-019  TESTE DE VIRADA DE SECULO NA             CLLFB   
005600*                        ORDENACAO DE ATOS POR DATA.                      
005700*06/03/2001 LFB OS-0602  INCLUIDA ROTINA DE AUDITORIA COM         CLLFB   
005800*                        DISPLAY DE TOTAIS POR TIPO DE ATO.               
005900*-----------------------------------------------------------              
006000                                                                          
006100*===========================================================              
006200 ENVIRONMENT          DIVISION.                                           
006300                                                                          
006400 CONFIGURATION        SECTION.                                            
006500 SOURCE-COMPUTER.     IBM-PC.                                             
006600 OBJECT-COMPUTER.     IBM-PC.                                             
006700 SPECIAL-NAMES.       C01 IS TOP-OF-FORM.                                 
006800                                                                          
006900 INPUT-OUTPUT         SECTION.                                            
007000 FILE-CONTROL.                                                            
007100        SELECT PROPERTY-FILE   ASSIGN TO PROPERTY-FILE                    
007200        ORGANIZATION IS LINE SEQUENTIAL.                                  
007300                                                                          
007400        SELECT ACTS-FILE       ASSIGN TO ACTS-FILE                        
007500        ORGANIZATION IS LINE SEQUENTIAL.                                  
007600                                                                          
007700        SELECT REGISTER-REPORT ASSIGN TO REGISTER-REPORT                  
007800        ORGANIZATION IS LINE SEQUENTIAL.                                  
007900                                                                          
008000*===========================================================              
008100 DATA                 DIVISION.                                           
008200                                                                          
008300 FILE                 SECTION.                                            
008400                                                                          
008500* CABECALHO DO IMOVEL (MATRICULA + NOME DA PROPRIEDADE)                   
008600 FD     PROPERTY-FILE                                                     
008700        LABEL RECORD ARE STANDARD                                         
008800        VALUE OF FILE-ID IS "PROPERTY-FILE.DAT".                          
008900 01     REG-IMOVEL.                                                       
009000        05 IMV-MATRICULA     PIC X(10).                                   
009100        05 IMV-NOME          PIC X(40).                                   
009200        05 FILLER            PIC X(01).                                   
009300                                                                          
009400* UMA LINHA POR PARTE (OUTORGANTE/OUTORGADO) DE CADA ATO                  
009500 FD     ACTS-FILE                                                         
009600        LABEL RECORD ARE STANDARD                                         
009700        VALUE OF FILE-ID IS "ACTS-FILE.DAT".                              
009800 01     REG-ATO.                                                          
009900        05 ATO-SEQ           PIC 9(4).                                    
010000        05 ATO-TIPO          PIC X(30).                                   
010100        05 ATO-DATA          PIC X(10).                                   
010200        05 ATO-PAPEL         PIC X(1).                                    
010300           88 ATO-E-OUTORGANTE  VALUE "A".                                
010400           88 ATO-E-OUTORGADO   VALUE "B".                                
010500        05 ATO-PARTE-NOME    PIC X(40).                                   
010600        05 ATO-PARTE-CPF     PIC X(14).                                   
010700        05 ATO-PARTE-PCT     PIC X(12).                                   
010800        05 ATO-CONJUGE-NOME  PIC X(40).                                   
010900        05 ATO-CONJUGE-CPF   PIC X(14).                                   
011000        05 ATO-INFO-ADIC     PIC X(40).                                   
011100        05 FILLER            PIC X(1).                                    
011200                                                                          
011300* RELATORIO FINAL DE TITULARIDADE (IMPRESSAO 133 COLUNAS)                 
011400 FD     REGISTER-REPORT                                                   
011500        LABEL RECORD IS OMITTED.                                          
011600 01     REG-REL              PIC X(133).                                  
011700                                                                          
011800*===========================================================              
011900 WORKING-STORAGE      SECTION.                                            
012000                                                                          
012100 77 FIM-IMOVEL               PIC X(03) VALUE "NAO".                       
012200 77 FIM-ATOS                 PIC X(03) VALUE "NAO".                       
012300 77 IDX                   PIC 9(4)  COMP.                                 
012400 77 IDY                   PIC 9(4)  COMP.                                 
012500 77 IDZ                   PIC 9(4)  COMP.                                 
012600 77 QTD-ATOS              PIC 9(4)  COMP VALUE ZERO.                      
012700 77 QTD-PARTES            PIC 9(4)  COMP VALUE ZERO.                      
012800 77 QTD-PROPRIETARIOS     PIC 9(4)  COMP VALUE ZERO.                      
012900 77 QTD-USUFRUTUARIOS     PIC 9(4)  COMP VALUE ZERO.                      
013000 77 SEQ-ANTERIOR          PIC 9(4)  VALUE ZERO.                           
013100 77 N-ROTULO              PIC 9(4)  COMP VALUE ZERO.                      
013200 77 CT-PAG                   PIC 9(2)  COMP VALUE ZERO.                   
013300 77 CT-LIN                   PIC 9(2)  COMP VALUE 60.                     
013400 77 PCT-NUMERICO           PIC S9(3)V9(4) COMP-3 VALUE ZERO.              
013500 77 PCT-SAIDA             PIC ZZ9.99 VALUE ZEROS.                         
013600 77 PARTILHA-EM-CURSO     PIC X(03) VALUE "NAO".                          
013700                                                                          
013800* CONTROLE DE TOTAIS POR TIPO DE ATO (AUDITORIA - OS-0602)                
013900 01 CT-ATOS-POR-TIPO.                                                     
014000    05 CT-VENDA-DOACAO       PIC 9(4)  COMP VALUE ZERO.                   
014100    05 CT-OBITO              PIC 9(4)  COMP VALUE ZERO.                   
014200    05 CT-PARTILHA           PIC 9(4)  COMP VALUE ZERO.                   
014300    05 CT-USUFRUTO           PIC 9(4)  COMP VALUE ZERO.                   
014400    05 CT-ESTADO-CIVIL       PIC 9(4)  COMP VALUE ZERO.                   
014500    05 CT-IGNORADOS          PIC 9(4)  COMP VALUE ZERO.                   
014600    05 FILLER                PIC X(10) VALUE SPACES.                      
014700                                                                          
014800*-----------------------------------------------------------              
014900* TABELA DE ATOS EM MEMORIA (UM REGISTRO POR ACT-SEQ                      
015000* DISTINTO)                                                               
015100* OS-0472 / OS-0490: CARREGA DATA CONVERTIDA E TIPO EM                    
015200* MINUSCULO                                                               
015300* PARA ORDENACAO E DESPACHO POR CONTEUDO DE PALAVRA-CHAVE.                
015400*-----------------------------------------------------------              
015500 01 TAB-ATO.                                                              
015600    05 ATO-ENT OCCURS 200 TIMES INDEXED BY IX-ATO.                        
015700       10 TA-SEQ             PIC 9(4).                                    
015800       10 TA-TIPO            PIC X(30).                                   
015900       10 TA-TIPO-MIN        PIC X(30).                                   
016000       10 TA-DATA-BRUTA      PIC X(10).                                   
016100       10 TA-DATA-NORM       PIC X(10).                                   
016200       10 TA-DATA-ORDEM.                                                  
016300          15 TA-ANO          PIC 9(4).                                    
016400          15 TA-MES          PIC 9(2).                                    
016500          15 TA-DIA          PIC 9(2).                                    
016600       10 TA-PARTE-INI       PIC 9(4) COMP.                               
016700       10 TA-PARTE-FIM       PIC 9(4) COMP.                               
016800       10 TA-DUPLICADO       PIC X(1) VALUE "N".                          
016900          88 TA-E-DUPLICADO  VALUE "S".                                   
017000       10 TA-CONTEM-USUFRUTO PIC X(1) VALUE "N".                          
017100          88 TA-TEM-USUFRUTO VALUE "S".                                   
017200       10 TA-CONTEM-RESERVA  PIC X(1) VALUE "N".                          
017300          88 TA-TEM-RESERVA  VALUE "S".                                   
017400       10 FILLER             PIC X(4).                                    
017500                                                                          
017600* TABELA REDEFINIDA PARA ORDENACAO POR CHAVE                              
017700* (ANO-MES-DIA/TIPO)                                                      
017800 01 TAB-ATO-CHAVE REDEFINES TAB-ATO.                                      
017900    05 ATO-CHAVE-ENT OCCURS 200 TIMES INDEXED BY IX-CHAVE.                
018000       10 CHV-SEQ            PIC 9(4).                                    
018100       10 CHV-TIPO-COMPLETO  PIC X(60).                                   
018200       10 CHV-DATA-BRUTA     PIC X(10).                                   
018300       10 CHV-DATA-NORM      PIC X(10).                                   
018400       10 CHV-ANO            PIC 9(4).                                    
018500       10 CHV-MES            PIC 9(2).                                    
018600       10 CHV-DIA            PIC 9(2).                                    
018700       10 FILLER             PIC X(9).                                    
018800                                                                          
018900* VETOR DE INDICES USADO NA ORDENACAO POR TROCA (BUBBLE)                  
019000 01 TAB-ORDEM.                                                            
019100    05 ORD-ENT OCCURS 200 TIMES.                                          
019200       10 ORD-POS           PIC 9(4) COMP.                                
019300       10 FILLER             PIC X(2).                                    
019400                                                                          
019500*-----------------------------------------------------------              
019600* TABELA DE PARTES (UMA LINHA POR OUTORGANTE/OUTORGADO LIDO)              
019700*-----------------------------------------------------------              
019800 01 TAB-PARTE.                                                            
019900    05 PARTE-ENT OCCURS 4000 TIMES INDEXED BY IX-PARTE,                   
020000       IX-IGUAIS.                                                         
020100       10 PT-PAPEL           PIC X(1).                                    
020200       10 PT-NOME            PIC X(40).                                   
020300       10 PT-CPF             PIC X(14).                                   
020400       10 PT-PCT-BRUTO       PIC X(12).                                   
020500       10 PT-CONJUGE-NOME    PIC X(40).                                   
020600       10 PT-CONJUGE-CPF     PIC X(14).                                   
020700       10 PT-PCT-INFORMADO   PIC X(1) VALUE "N".                          
020800          88 PT-TEM-PCT      VALUE "S".                                   
020900       10 PT-PCT-VALOR       PIC S9(5)V9(4) COMP-3                        
021000          VALUE ZERO.                                                     
021100       10 PT-CHAVE           PIC X(40).                                   
021200       10 FILLER             PIC X(3).                                    
021300                                                                          
021400*-----------------------------------------------------------              
021500* REGISTRO DE PROPRIETARIOS E DE USUFRUTUARIOS (SPEC                      
021600* OWN-REG)                                                                
021700*-----------------------------------------------------------              
021800 01 TAB-PROPRIETARIO.                                                     
021900    05 PROP-ENT OCCURS 100 TIMES INDEXED BY IX-PROP.                      
022000       10 PR-CHAVE           PIC X(40).                                   
022100       10 PR-NOME            PIC X(40).                                   
022200       10 PR-CPF             PIC X(14).                                   
022300       10 PR-PCT             PIC S9(3)V9(4) COMP-3                        
022400          VALUE ZERO.                                                     
022500       10 PR-CONJUGE-NOME    PIC X(40).                                   
022600       10 PR-CONJUGE-CPF     PIC X(14).                                   
022700       10 FILLER             PIC X(3).                                    
022800                                                                          
022900 01 TAB-USUFRUTUARIO.                                                     
023000    05 USU-ENT OCCURS 100 TIMES INDEXED BY IX-USU.                        
023100       10 US-CHAVE           PIC X(40).                                   
023200       10 US-NOME            PIC X(40).                                   
023300       10 US-CPF             PIC X(14).                                   
023400       10 US-PCT             PIC S9(3)V9(4) COMP-3                        
023500          VALUE ZERO.                                                     
023600       10 US-CONJUGE-NOME    PIC X(40).                                   
023700       10 US-CONJUGE-CPF     PIC X(14).                                   
023800       10 FILLER             PIC X(3).                                    
023900                                                                          
024000*-----------------------------------------------------------              
024100* AREAS DE TRABALHO DA NORMALIZACAO DE DATA (OS-0472)                     
024200*-----------------------------------------------------------              
024300 01 DATA-AREA.                                                            
024400    05 D-DIA              PIC 9(2)  COMP.                                 
024500    05 D-MES              PIC 9(2)  COMP.                                 
024600    05 D-ANO              PIC 9(4)  COMP.                                 
024700    05 D-VALIDA           PIC X(1)  VALUE "N".                            
024800       88 D-E-VALIDA      VALUE "S".                                      
024900    05 D-DIA-EDIT         PIC 99.                                         
025000    05 D-MES-EDIT         PIC 99.                                         
025100    05 D-ANO-EDIT         PIC 9999.                                       
025200    05 FILLER                PIC X(4).                                    
025300                                                                          
025400* REDEFINICAO DO CAMPO DE DATA BRUTA PARA TESTE POSICIONAL                
025500 01 DATA-BRUTA-RED REDEFINES DATA-AREA.                                   
025600    05 FILLER                PIC X(8).                                    
025700                                                                          
025800 01 DATA-TESTE            PIC X(10).                                      
025900 01 DATA-TESTE-POS REDEFINES DATA-TESTE.                                  
026000    05 DT-C1              PIC X(1).                                       
026100    05 DT-C2              PIC X(1).                                       
026200    05 DT-C3              PIC X(1).                                       
026300    05 DT-C4              PIC X(1).                                       
026400    05 DT-C5              PIC X(1).                                       
026500    05 DT-C6              PIC X(1).                                       
026600    05 DT-C7              PIC X(1).                                       
026700    05 DT-C8              PIC X(1).                                       
026800    05 DT-C9              PIC X(1).                                       
026900    05 DT-C10             PIC X(1).                                       
027000                                                                          
027100*-----------------------------------------------------------              
027200* AREAS DE TRABALHO DA NORMALIZACAO DE NOME (CHAVE -                      
027300* OS-0490)                                                                
027400*-----------------------------------------------------------              
027500 01 NOME-AREA.                                                            
027600    05 NOME-ENTRADA       PIC X(40).                                      
027700    05 NOME-SAIDA         PIC X(40).                                      
027800    05 NOME-POS           PIC 9(2)  COMP.                                 
027900    05 NOME-LETRA         PIC X(1).                                       
028000    05 FILLER                PIC X(2).                                    
028100                                                                          
028200* TABELA DE ACENTOS X LETRA BASE (COMPARACAO CARACTER A                   
028300* CARACTER)                                                               
028400 01 TAB-ACENTOS.                                                          
028500    05 FILLER PIC X(2) VALUE "AA".                                        
028600    05 FILLER PIC X(2) VALUE "AE".                                        
028700    05 FILLER PIC X(2) VALUE "AI".                                        
028800    05 FILLER PIC X(2) VALUE "AO".                                        
028900    05 FILLER PIC X(2) VALUE "AU".                                        
029000    05 FILLER PIC X(2) VALUE "EE".                                        
029100    05 FILLER PIC X(2) VALUE "EI".                                        
029200    05 FILLER PIC X(2) VALUE "II".                                        
029300    05 FILLER PIC X(2) VALUE "OO".                                        
029400    05 FILLER PIC X(2) VALUE "OU".                                        
029500    05 FILLER PIC X(2) VALUE "UU".                                        
029600    05 FILLER PIC X(2) VALUE "CC".                                        
029700    05 FILLER PIC X(2) VALUE "NN".                                        
029800 01 TAB-ACENTOS-RED REDEFINES TAB-ACENTOS.                                
029900    05 AC-PAR OCCURS 13 TIMES.                                            
030000       10 AC-ORIGEM          PIC X(1).                                    
030100       10 AC-BASE            PIC X(1).                                    
030200                                                                          
030300*-----------------------------------------------------------              
030400* AREAS DE TRABALHO DA CONVERSAO DE PERCENTUAL (OS-0455)                  
030500*-----------------------------------------------------------              
030600 01 PCT-AREA.                                                             
030700    05 PCT-ENTRADA        PIC X(12).                                      
030800    05 PCT-LIMPO          PIC X(12).                                      
030900    05 PCT-POS            PIC 9(2)  COMP.                                 
031000    05 PCT-LETRA          PIC X(1).                                       
031100    05 PCT-BARRA          PIC 9(2)  COMP VALUE ZERO.                      
031200    05 PCT-NUMERADOR      PIC 9(6)V9(2) COMP-3                            
031300       VALUE ZERO.                                                        
031400    05 PCT-DENOMINADOR    PIC 9(6)V9(2) COMP-3                            
031500       VALUE ZERO.                                                        
031600    05 PCT-VALOR          PIC S9(5)V9(4) COMP-3                           
031700       VALUE ZERO.                                                        
031800    05 PCT-INFORMADO      PIC X(1) VALUE "N".                             
031900       88 PCT-E-INFORMADO VALUE "S".                                      
032000    05 FILLER                PIC X(3).                                    
032100                                                                          
032200*-----------------------------------------------------------              
032300* AREAS DE TRABALHO DO MOTOR DE REGRAS (LEDGER ENGINE)                    
032400*-----------------------------------------------------------              
032500 01 ATO-CORRENTE.                                                         
032600    05 QTD-OUTORGANTES    PIC 9(3)  COMP VALUE ZERO.                      
032700    05 QTD-OUTORGADOS     PIC 9(3)  COMP VALUE ZERO.                      
032800    05 TOTAL-TRANSFERIDO  PIC S9(5)V9(4) COMP-3                           
032900       VALUE ZERO.                                                        
033000    05 TOTAL-REMOVIDO     PIC S9(5)V9(4) COMP-3                           
033100       VALUE ZERO.                                                        
033200    05 SOMA-INFORMADA     PIC S9(5)V9(4) COMP-3                           
033300       VALUE ZERO.                                                        
033400    05 RESIDUO-R          PIC S9(5)V9(4) COMP-3                           
033500       VALUE ZERO.                                                        
033600    05 QTD-NAO-INFORMADO  PIC 9(3)  COMP VALUE ZERO.                      
033700    05 QTD-INFORMADO      PIC 9(3)  COMP VALUE ZERO.                      
033800    05 SOMA-FALECIDO      PIC S9(5)V9(4) COMP-3                           
033900       VALUE ZERO.                                                        
034000    05 COTA-FALECIDO      PIC S9(5)V9(4) COMP-3                           
034100       VALUE ZERO.                                                        
034200    05 ACHOU              PIC X(1)  VALUE "N".                            
034300       88 ACHOU-SIM       VALUE "S".                                      
034400    05 POS-ACHADA         PIC 9(4)  COMP VALUE ZERO.                      
034500    05 PCT-PARTE-N        PIC S9(5)V9(4) COMP-3                           
034600       VALUE ZERO.                                                        
034700    05 QTD-A1             PIC 9(3)  COMP VALUE ZERO.                      
034800    05 QTD-A2             PIC 9(3)  COMP VALUE ZERO.                      
034900    05 QTD-B1             PIC 9(3)  COMP VALUE ZERO.                      
035000    05 QTD-B2             PIC 9(3)  COMP VALUE ZERO.                      
035100    05 ACHOU-PARTE        PIC X(1)  VALUE "N".                            
035200       88 ACHOU-PARTE-SIM VALUE "S".                                      
035300    05 DIGITO             PIC 9(1).                                       
035400    05 PALAVRA-BUSCA      PIC X(20) VALUE SPACES.                         
035500    05 PALAVRA-TAM        PIC 9(2)  COMP VALUE ZERO.                      
035600    05 FILLER                PIC X(4).                                    
035700                                                                          
035800 01 SOMA-FINAL-PROP       PIC S9(5)V9(4) COMP-3                           
035900    VALUE ZERO.                                                           
036000                                                                          
036100*-----------------------------------------------------------              
036200* AREAS DO RELATORIO DE TITULARIDADE (REGISTER REPORT                     
036300* WRITER)                                                                 
036400*-----------------------------------------------------------              
036500 01 TIT-01.                                                               
036600    02 FILLER            PIC X(25)                                        
036700       VALUE "IMOVEL GEORREFERENCIADO:".                                  
036800    02 FILLER            PIC X(01) VALUE SPACES.                          
036900    02 VAR-NOME-IMOVEL   PIC X(40).                                       
037000    02 FILLER            PIC X(01) VALUE SPACES.                          
037100    02 FILLER            PIC X(11) VALUE "MATRICULA: ".                   
037200    02 VAR-MATRICULA     PIC X(10).                                       
037300    02 FILLER            PIC X(45) VALUE SPACES.                          
037400                                                                          
037500 01 CAB-REG.                                                              
037600    02 FILLER            PIC X(18) VALUE "ROTULO".                        
037700    02 FILLER            PIC X(40) VALUE "NOME".                          
037800    02 FILLER            PIC X(14) VALUE "DOCUMENTO".                     
037900    02 FILLER            PIC X(40) VALUE "NOME CONJUGE".                  
038000    02 FILLER            PIC X(14) VALUE "CPF CONJUGE".                   
038100    02 FILLER            PIC X(08) VALUE "PERCENT.".                      
038200    02 FILLER            PIC X(12) VALUE "OBS".                           
038300                                                                          
038400 01 DET-PROPRIETARIO.                                                     
038500    02 VAR-ROTULO        PIC X(18).                                       
038600    02 VAR-DET-NOME      PIC X(40).                                       
038700    02 VAR-DET-CPF       PIC X(14).                                       
038800    02 VAR-DET-CONJUGE   PIC X(40).                                       
038900    02 VAR-DET-CPFCONJ   PIC X(14).                                       
039000    02 VAR-DET-PCT       PIC ZZ9.99.                                      
039100    02 FILLER            PIC X(01) VALUE "%".                             
039200    02 VAR-DET-OBS       PIC X(12).                                       
039300                                                                          
039400 01 ROD-REG.                                                              
039500    02 FILLER            PIC X(30)                                        
039600       VALUE "TOTAL DE PROPRIETARIOS: ".                                  
039700    02 VAR-TOT-PROP      PIC ZZ9.                                         
039800    02 FILLER            PIC X(05) VALUE SPACES.                          
039900    02 FILLER            PIC X(30)                                        
040000       VALUE "TOTAL DE USUFRUTUARIOS: ".                                  
040100    02 VAR-TOT-USU       PIC ZZ9.                                         
040200    02 FILLER            PIC X(31) VALUE SPACES.                          
040300                                                                          
040400 01 ROD-SOMA.                                                             
040500    02 FILLER            PIC X(35)                                        
040600       VALUE "SOMA DOS PERCENTUAIS DE PROPRIET.: ".                       
040700    02 VAR-SOMA-PCT      PIC ZZ9.99.                                      
040800    02 FILLER            PIC X(01) VALUE "%".                             
040900    02 FILLER            PIC X(62) VALUE SPACES.                          
041000                                                                          
041100 01 LINHA-AVISO.                                                          
041200    02 FILLER            PIC X(50)                                        
041300       VALUE "*** WARNING: SHARES DO NOT SUM TO 100 ***".                 
041400    02 FILLER            PIC X(83) VALUE SPACES.                          
041500                                                                          
041600 01 LINHA-BRANCO-REL     PIC X(133) VALUE SPACES.                         
041700                                                                          
041800*===========================================================              
041900 PROCEDURE            DIVISION.                                           
042000                                                                          
042100 0000-PRINCIPAL.                                                          
042200*    ROTINA PRINCIPAL DO MOTOR DE TITULARIDADE (LEDGER                    
042300*    ENGINE).                                                             
042400     PERFORM 1000-INICIO             THRU 1000-INICIO-EXIT.               
042500     PERFORM 2000-NORMALIZA-ATOS     THRU 2000-EXIT.                      
042600     PERFORM 3000-PROCESSA-ATOS      THRU 3000-EXIT.                      
042700     PERFORM 6000-EMITE-REGISTRO     THRU 6000-EXIT.                      
042800     PERFORM 7000-TOTAIS-CONTROLE    THRU 7000-EXIT.                      
042900     PERFORM 9000-TERMINO            THRU 9000-EXIT.                      
043000     STOP RUN.                                                            
043100                                                                          
043200*-----------------------------------------------------------              
043300* 1000 - ABERTURA E CARGA DOS ARQUIVOS DE ENTRADA                         
043400*-----------------------------------------------------------              
043500 1000-INICIO.                                                             
043600     OPEN INPUT  PROPERTY-FILE                                            
043700                 ACTS-FILE.                                               
043800     OPEN OUTPUT REGISTER-REPORT.                                         
043900     PERFORM 1100-CARREGA-IMOVEL     THRU 1100-EXIT.                      
044000     PERFORM 1200-CARREGA-ATOS       THRU 1200-EXIT.                      
044100     CLOSE PROPERTY-FILE                                                  
044200           ACTS-FILE.                                                     
044300 1000-INICIO-EXIT.                                                        
044400     EXIT.                                                                
044500                                                                          
044600 1100-CARREGA-IMOVEL.                                                     
044700     READ PROPERTY-FILE                                                   
044800          AT END MOVE "SIM" TO FIM-IMOVEL                                 
044900     NOT AT END                                                           
045000          DISPLAY "AUD-LED: MATRICULA " IMV-MATRICULA                     
045100                  " IMOVEL " IMV-NOME.                                    
045200 1100-EXIT.                                                               
045300     EXIT.                                                                
045400                                                                          
045500*    CARREGA CADA LINHA DE PARTE E AGRUPA POR ACT-SEQ (AS                 
045600*    LINHAS JA CHEGAM AGRUPADAS, MAS NAO NECESSARIAMENTE                  
045700*    ORDENADAS POR DATA - OS-0241/OS-0472).                               
045800 1200-CARREGA-ATOS.                                                       
045900     PERFORM 1210-LE-PARTE           THRU 1210-EXIT.                      
046000     PERFORM 1220-ACUMULA-PARTE      THRU 1220-EXIT                       
046100             UNTIL FIM-ATOS EQUAL "SIM".                                  
046200 1200-EXIT.                                                               
046300     EXIT.                                                                
046400                                                                          
046500 1210-LE-PARTE.                                                           
046600     READ ACTS-FILE                                                       
046700          AT END MOVE "SIM" TO FIM-ATOS.                                  
046800 1210-EXIT.                                                               
046900     EXIT.                                                                
047000                                                                          
047100 1220-ACUMULA-PARTE.                                                      
047200     IF ATO-SEQ NOT EQUAL SEQ-ANTERIOR                                    
047300        PERFORM 1230-ABRE-NOVO-ATO   THRU 1230-EXIT.                      
047400     ADD 1 TO QTD-PARTES.                                                 
047500     SET IX-PARTE TO QTD-PARTES.                                          
047600     MOVE ATO-PAPEL          TO PT-PAPEL(IX-PARTE).                       
047700     MOVE ATO-PARTE-NOME     TO PT-NOME(IX-PARTE).                        
047800     MOVE ATO-PARTE-CPF      TO PT-CPF(IX-PARTE).                         
047900     MOVE ATO-PARTE-PCT      TO PT-PCT-BRUTO(IX-PARTE).                   
048000     MOVE ATO-CONJUGE-NOME   TO PT-CONJUGE-NOME(IX-PARTE).                
048100     MOVE ATO-CONJUGE-CPF    TO PT-CONJUGE-CPF(IX-PARTE).                 
048200     MOVE ATO-PARTE-PCT      TO PCT-ENTRADA.                              
048300     PERFORM 2400-CONVERTE-PERCENTUAL THRU 2400-EXIT.                     
048400     MOVE PCT-INFORMADO   TO PT-PCT-INFORMADO(IX-PARTE).                  
048500     MOVE PCT-VALOR       TO PT-PCT-VALOR(IX-PARTE).                      
048600     SET IX-ATO TO QTD-ATOS.                                              
048700     MOVE QTD-PARTES      TO TA-PARTE-FIM(IX-ATO).                        
048800     IF ATO-INFO-ADIC NOT EQUAL SPACES                                    
048900        PERFORM 1240-MARCA-RESERVA   THRU 1240-EXIT.                      
049000     PERFORM 1210-LE-PARTE           THRU 1210-EXIT.                      
049100 1220-EXIT.                                                               
049200     EXIT.                                                                
049300                                                                          
049400 1230-ABRE-NOVO-ATO.                                                      
049500     ADD 1 TO QTD-ATOS.                                                   
049600     SET IX-ATO TO QTD-ATOS.                                              
049700     MOVE ATO-SEQ            TO TA-SEQ(IX-ATO).                           
049800     MOVE ATO-TIPO           TO TA-TIPO(IX-ATO).                          
049900     MOVE ATO-DATA           TO TA-DATA-BRUTA(IX-ATO).                    
050000     COMPUTE TA-PARTE-INI(IX-ATO) = QTD-PARTES + 1.                       
050100     MOVE ATO-SEQ            TO SEQ-ANTERIOR.                             
050200 1230-EXIT.                                                               
050300     EXIT.                                                                
050400                                                                          
050500*    MARCA O ATO COMO CONTENDO RESERVA DE USUFRUTO (INFO                  
050600*    ADIC.                                                                
050700*    CONTEM "RESERVA") - USADO PELA REGRA DE DOACAO                       
050800*    (OS-0207).                                                           
050900 1240-MARCA-RESERVA.                                                      
051000     PERFORM 1241-ACHA-RESERVA THRU 1241-EXIT                             
051100             VARYING IDX FROM 1 BY 1                                      
051200             UNTIL IDX > 34                                               
051300             OR ATO-INFO-ADIC(IDX:7) EQUAL "RESERVA".                     
051400     IF ATO-INFO-ADIC(IDX:7) EQUAL "RESERVA"                              
051500        MOVE "S" TO TA-CONTEM-RESERVA(IX-ATO).                            
051600 1240-EXIT.                                                               
051700     EXIT.                                                                
051800                                                                          
051900 1241-ACHA-RESERVA.                                                       
052000     CONTINUE.                                                            
052100 1241-EXIT.                                                               
052200     EXIT.                                                                
052300                                                                          
052400*-----------------------------------------------------------              
052500* 2000 - NORMALIZACAO DOS ATOS (ACT NORMALIZER)                           
052600*-----------------------------------------------------------              
052700 2000-NORMALIZA-ATOS.                                                     
052800     PERFORM 2010-NORMALIZA-UM-ATO THRU 2010-EXIT                         
052900             VARYING IX-ATO FROM 1 BY 1                                   
053000             UNTIL IX-ATO > QTD-ATOS.                                     
053100     PERFORM 2200-ELIMINA-DUPLICADOS THRU 2200-EXIT.                      
053200     PERFORM 2300-ORDENA-ATOS        THRU 2300-EXIT.                      
053300 2000-EXIT.                                                               
053400     EXIT.                                                                
053500                                                                          
053600 2010-NORMALIZA-UM-ATO.                                                   
053700     MOVE TA-DATA-BRUTA(IX-ATO) TO DATA-TESTE.                            
053800     PERFORM 2100-CONVERTE-DATA  THRU 2100-EXIT.                          
053900     MOVE D-ANO-EDIT   TO TA-ANO(IX-ATO).                                 
054000     MOVE D-MES-EDIT   TO TA-MES(IX-ATO).                                 
054100     MOVE D-DIA-EDIT   TO TA-DIA(IX-ATO).                                 
054200     STRING D-DIA-EDIT "/" D-MES-EDIT "/"                                 
054300        D-ANO-EDIT                                                        
054400            DELIMITED BY SIZE INTO TA-DATA-NORM(IX-ATO).                  
054500     MOVE TA-TIPO(IX-ATO) TO NOME-ENTRADA.                                
054600     PERFORM 2500-MINUSCULO      THRU 2500-EXIT.                          
054700     MOVE NOME-SAIDA(1:30) TO TA-TIPO-MIN(IX-ATO).                        
054800     PERFORM 2600-VERIFICA-USUFRUTO THRU 2600-EXIT.                       
054900 2010-EXIT.                                                               
055000     EXIT.                                                                
055100                                                                          
055200*    OS-0472: TENTA DD/MM/AAAA, MM/DD/AAAA, AAAA-MM-DD,                   
055300*    DDMMAAAA E AAAA/MM/DD, NESSA ORDEM. SE NENHUM FOR                    
055400*    VALIDO                                                               
055500*    USA 01/01/1900 E EMITE AVISO.                                        
055600 2100-CONVERTE-DATA.                                                      
055700     MOVE "N" TO D-VALIDA.                                                
055800     IF DT-C3 EQUAL "/" AND DT-C6 EQUAL "/"                               
055900        MOVE DATA-TESTE(1:2)  TO D-DIA                                    
056000        MOVE DATA-TESTE(4:2)  TO D-MES                                    
056100        MOVE DATA-TESTE(7:4)  TO D-ANO                                    
056200        PERFORM 2110-TESTA-FAIXA THRU 2110-EXIT                           
056300        IF NOT D-E-VALIDA                                                 
056400           MOVE DATA-TESTE(1:2)  TO D-MES                                 
056500           MOVE DATA-TESTE(4:2)  TO D-DIA                                 
056600           MOVE DATA-TESTE(7:4)  TO D-ANO                                 
056700           PERFORM 2110-TESTA-FAIXA THRU 2110-EXIT.                       
056800     IF NOT D-E-VALIDA                                                    
056900        IF DT-C5 EQUAL "-" AND DT-C8 EQUAL "-"                            
057000           MOVE DATA-TESTE(1:4)  TO D-ANO                                 
057100           MOVE DATA-TESTE(6:2)  TO D-MES                                 
057200           MOVE DATA-TESTE(9:2)  TO D-DIA                                 
057300           PERFORM 2110-TESTA-FAIXA THRU 2110-EXIT.                       
057400     IF NOT D-E-VALIDA                                                    
057500        IF DATA-TESTE(1:8) IS NUMERIC AND                                 
057600           DATA-TESTE(9:2) EQUAL SPACES                                   
057700           MOVE DATA-TESTE(1:2)  TO D-DIA                                 
057800           MOVE DATA-TESTE(3:2)  TO D-MES                                 
057900           MOVE DATA-TESTE(5:4)  TO D-ANO                                 
058000           PERFORM 2110-TESTA-FAIXA THRU 2110-EXIT.                       
058100     IF NOT D-E-VALIDA                                                    
058200        IF DT-C5 EQUAL "/" AND DT-C8 EQUAL "/"                            
058300           MOVE DATA-TESTE(1:4)  TO D-ANO                                 
058400           MOVE DATA-TESTE(6:2)  TO D-MES                                 
058500           MOVE DATA-TESTE(9:2)  TO D-DIA                                 
058600           PERFORM 2110-TESTA-FAIXA THRU 2110-EXIT.                       
058700     IF NOT D-E-VALIDA                                                    
058800        DISPLAY "AUD-LED: DATA INVALIDA [" DATA-TESTE                     
058900                "] - ASSUMIDO 01/01/1900"                                 
059000        MOVE 1    TO D-DIA                                                
059100        MOVE 1    TO D-MES                                                
059200        MOVE 1900 TO D-ANO.                                               
059300     MOVE D-DIA TO D-DIA-EDIT.                                            
059400     MOVE D-MES TO D-MES-EDIT.                                            
059500     MOVE D-ANO TO D-ANO-EDIT.                                            
059600 2100-EXIT.                                                               
059700     EXIT.                                                                
059800                                                                          
059900 2110-TESTA-FAIXA.                                                        
060000     MOVE "N" TO D-VALIDA.                                                
060100     IF D-MES IS NUMERIC AND D-DIA IS NUMERIC AND                         
060200        D-ANO IS NUMERIC                                                  
060300        IF D-MES NOT LESS 1 AND D-MES NOT GREATER 12                      
060400           AND D-DIA NOT LESS 1 AND D-DIA NOT GREATER                     
060500              31                                                          
060600           MOVE "S" TO D-VALIDA.                                          
060700 2110-EXIT.                                                               
060800     EXIT.                                                                
060900                                                                          
061000*    OS-0490: NOME NORMALIZADO PARA CHAVE - MAIUSCULO, SEM                
061100*    ACENTO, SOMENTE A-Z 0-9 E ESPACO.                                    
061200 2500-MINUSCULO.                                                          
061300*    O NOME DA ROTINA E HISTORICO, DE QUANDO A VERSAO                     
061400*    ANTERIOR DESTA ROTINA BAIXAVA O NOME PARA MINUSCULO                  
061500*    ANTES DE COMPARAR; AQUI PRODUZIMOS A FORMA CANONICA EM               
061600*    MAIUSCULO USADA COMO CHAVE DE COMPARACAO.                            
061700     MOVE SPACES TO NOME-SAIDA.                                           
061800     PERFORM 2510-SUBSTITUI-ACENTO THRU 2510-EXIT                         
061900             VARYING NOME-POS FROM 1 BY 1                                 
062000             UNTIL NOME-POS > 40.                                         
062100 2500-EXIT.                                                               
062200     EXIT.                                                                
062300                                                                          
062400 2510-SUBSTITUI-ACENTO.                                                   
062500     MOVE NOME-ENTRADA(NOME-POS:1) TO NOME-LETRA.                         
062600     PERFORM 2511-COMPARA-ACENTO THRU 2511-EXIT                           
062700             VARYING IDX FROM 1 BY 1 UNTIL IDX > 13.                      
062800     IF (NOME-LETRA NOT ALPHABETIC-UPPER) AND                             
062900        (NOME-LETRA NOT NUMERIC) AND                                      
063000        (NOME-LETRA NOT EQUAL SPACE)                                      
063100        MOVE SPACE TO NOME-LETRA.                                         
063200     MOVE NOME-LETRA TO NOME-SAIDA(NOME-POS:1).                           
063300 2510-EXIT.                                                               
063400     EXIT.                                                                
063500                                                                          
063600 2511-COMPARA-ACENTO.                                                     
063700     IF NOME-LETRA EQUAL AC-ORIGEM(IDX)                                   
063800        MOVE AC-BASE(IDX) TO NOME-LETRA.                                  
063900 2511-EXIT.                                                               
064000     EXIT.                                                                
064100                                                                          
064200 2600-VERIFICA-USUFRUTO.                                                  
064300     MOVE "N" TO TA-CONTEM-USUFRUTO(IX-ATO).                              
064400     PERFORM 2610-TESTA-USUFRUTO-POS THRU 2610-EXIT                       
064500             VARYING IDX FROM 1 BY 1 UNTIL IDX > 24.                      
064600 2600-EXIT.                                                               
064700     EXIT.                                                                
064800                                                                          
064900 2610-TESTA-USUFRUTO-POS.                                                 
065000     IF TA-TIPO-MIN(IX-ATO)(IDX:8) EQUAL "USUFRUTO"                       
065100        MOVE "S" TO TA-CONTEM-USUFRUTO(IX-ATO).                           
065200 2610-EXIT.                                                               
065300     EXIT.                                                                
065400                                                                          
065500*    OS-0268: ELIMINA ATOS DUPLICADOS - MESMO TIPO                        
065600*    (MINUSCULO),                                                         
065700*    MESMA DATA BRUTA, MESMOS NOMES DE                                    
065800*    OUTORGANTES/OUTORGADOS                                               
065900*    (ORDENADOS). MANTEM A PRIMEIRA OCORRENCIA.                           
066000 2200-ELIMINA-DUPLICADOS.                                                 
066100     PERFORM 2201-COMPARA-ATO-EXTERNO THRU 2201-EXIT                      
066200             VARYING IX-ATO FROM 1 BY 1                                   
066300             UNTIL IX-ATO > QTD-ATOS.                                     
066400 2200-EXIT.                                                               
066500     EXIT.                                                                
066600                                                                          
066700 2201-COMPARA-ATO-EXTERNO.                                                
066800     IF NOT TA-E-DUPLICADO(IX-ATO)                                        
066900        PERFORM 2202-COMPARA-ATO-INTERNO THRU 2202-EXIT                   
067000                VARYING IX-CHAVE FROM 1 BY 1                              
067100                UNTIL IX-CHAVE > QTD-ATOS.                                
067200 2201-EXIT.                                                               
067300     EXIT.                                                                
067400                                                                          
067500 2202-COMPARA-ATO-INTERNO.                                                
067600     IF IX-CHAVE > IX-ATO AND NOT TA-E-DUPLICADO(IX-CHAVE)                
067700        PERFORM 2210-COMPARA-ATOS THRU 2210-EXIT.                         
067800 2202-EXIT.                                                               
067900     EXIT.                                                                
068000                                                                          
068100 2210-COMPARA-ATOS.                                                       
068200*    IX-ATO E IX-CHAVE APONTAM PARA OS DOIS ATOS EM                       
068300*    COMPARACAO                                                           
068400*    (REUTILIZANDO OS INDICES DA TABELA TAB-ATO).                         
068500     IF TA-TIPO-MIN(IX-ATO) EQUAL TA-TIPO-MIN(IX-CHAVE) AND               
068600        TA-DATA-BRUTA(IX-ATO) EQUAL TA-DATA-BRUTA(IX-CHAVE)               
068700        PERFORM 2220-COMPARA-PARTES THRU 2220-EXIT                        
068800        IF ACHOU-SIM                                                      
068900           MOVE "S" TO TA-DUPLICADO(IX-CHAVE)                             
069000        END-IF.                                                           
069100 2210-EXIT.                                                               
069200     EXIT.                                                                
069300                                                                          
069400*    OS-0268: COMPARA A LISTA DE NOMES DE OUTORGANTES E DE                
069500*    OUTORGADOS DOS DOIS ATOS, SEM CONSIDERAR A ORDEM DE                  
069600*    DIGITACAO. RESULTADO EM ACHOU (S = MESMO CONTEUDO).                  
069700 2220-COMPARA-PARTES.                                                     
069800     MOVE ZERO TO QTD-A1 QTD-A2 QTD-B1 QTD-B2.                            
069900     PERFORM 2221-CONTA-PARTE-ATO THRU 2221-EXIT                          
070000             VARYING IDX FROM TA-PARTE-INI(IX-ATO) BY 1                   
070100             UNTIL IDX > TA-PARTE-FIM(IX-ATO).                            
070200     PERFORM 2222-CONTA-PARTE-CHAVE THRU 2222-EXIT                        
070300             VARYING IDY FROM TA-PARTE-INI(IX-CHAVE) BY 1                 
070400             UNTIL IDY > TA-PARTE-FIM(IX-CHAVE).                          
070500     IF QTD-A1 NOT EQUAL QTD-A2 OR                                        
070600        QTD-B1 NOT EQUAL QTD-B2                                           
070700        MOVE "N" TO ACHOU                                                 
070800        GO TO 2220-EXIT.                                                  
070900     MOVE "S" TO ACHOU.                                                   
071000     PERFORM 2223-COMPARA-PARTE-ATO THRU 2223-EXIT                        
071100             VARYING IDX FROM TA-PARTE-INI(IX-ATO) BY 1                   
071200             UNTIL IDX > TA-PARTE-FIM(IX-ATO).                            
071300 2220-EXIT.                                                               
071400     EXIT.                                                                
071500                                                                          
071600 2221-CONTA-PARTE-ATO.                                                    
071700     IF PT-PAPEL(IDX) EQUAL "A"                                           
071800        ADD 1 TO QTD-A1                                                   
071900     ELSE                                                                 
072000        ADD 1 TO QTD-B1.                                                  
072100 2221-EXIT.                                                               
072200     EXIT.                                                                
072300                                                                          
072400 2222-CONTA-PARTE-CHAVE.                                                  
072500     IF PT-PAPEL(IDY) EQUAL "A"                                           
072600        ADD 1 TO QTD-A2                                                   
072700     ELSE                                                                 
072800        ADD 1 TO QTD-B2.                                                  
072900 2222-EXIT.                                                               
073000     EXIT.                                                                
073100                                                                          
073200 2223-COMPARA-PARTE-ATO.                                                  
073300     MOVE "N" TO ACHOU-PARTE.                                             
073400     PERFORM 2224-COMPARA-PARTE-CHAVE THRU 2224-EXIT                      
073500             VARYING IDY FROM TA-PARTE-INI(IX-CHAVE) BY 1                 
073600             UNTIL IDY > TA-PARTE-FIM(IX-CHAVE).                          
073700     IF NOT ACHOU-PARTE-SIM                                               
073800        MOVE "N" TO ACHOU.                                                
073900 2223-EXIT.                                                               
074000     EXIT.                                                                
074100                                                                          
074200 2224-COMPARA-PARTE-CHAVE.                                                
074300     IF PT-PAPEL(IDX) EQUAL PT-PAPEL(IDY) AND                             
074400        PT-NOME(IDX)  EQUAL PT-NOME(IDY)                                  
074500        MOVE "S" TO ACHOU-PARTE.                                          
074600 2224-EXIT.                                                               
074700     EXIT.                                                                
074800                                                                          
074900*    OS-0241/OS-0431: ORDENA OS ATOS POR (DATA,                           
075000*    TIPO-MINUSCULO)                                                      
075100*    POR TROCA (BUBBLE), CONFORME O HABITO DA CASA DE NAO                 
075200*    USAR                                                                 
075300*    SORT SOBRE TABELAS EM MEMORIA.                                       
075400 2300-ORDENA-ATOS.                                                        
075500     PERFORM 2301-INICIALIZA-ORDEM THRU 2301-EXIT                         
075600             VARYING IDX FROM 1 BY 1                                      
075700             UNTIL IDX > QTD-ATOS.                                        
075800     PERFORM 2302-PASSADA-TROCA THRU 2302-EXIT                            
075900             VARYING IDX FROM 1 BY 1                                      
076000             UNTIL IDX > QTD-ATOS.                                        
076100 2300-EXIT.                                                               
076200     EXIT.                                                                
076300                                                                          
076400 2301-INICIALIZA-ORDEM.                                                   
076500     MOVE IDX TO ORD-POS(IDX).                                            
076600 2301-EXIT.                                                               
076700     EXIT.                                                                
076800                                                                          
076900 2302-PASSADA-TROCA.                                                      
077000     PERFORM 2310-COMPARA-TROCA THRU 2310-EXIT                            
077100             VARYING IDY FROM 1 BY 1                                      
077200             UNTIL IDY > QTD-ATOS - IDX.                                  
077300 2302-EXIT.                                                               
077400     EXIT.                                                                
077500                                                                          
077600 2310-COMPARA-TROCA.                                                      
077700     SET IX-ATO   TO ORD-POS(IDY).                                        
077800     SET IX-CHAVE TO ORD-POS(IDY + 1).                                    
077900     IF TA-ANO(IX-ATO) > TA-ANO(IX-CHAVE) OR                              
078000        (TA-ANO(IX-ATO) = TA-ANO(IX-CHAVE) AND                            
078100         TA-MES(IX-ATO) > TA-MES(IX-CHAVE)) OR                            
078200        (TA-ANO(IX-ATO) = TA-ANO(IX-CHAVE) AND                            
078300         TA-MES(IX-ATO) = TA-MES(IX-CHAVE) AND                            
078400         TA-DIA(IX-ATO) > TA-DIA(IX-CHAVE)) OR                            
078500        (TA-ANO(IX-ATO) = TA-ANO(IX-CHAVE) AND                            
078600         TA-MES(IX-ATO) = TA-MES(IX-CHAVE) AND                            
078700         TA-DIA(IX-ATO) = TA-DIA(IX-CHAVE) AND                            
078800         TA-TIPO-MIN(IX-ATO) > TA-TIPO-MIN(IX-CHAVE))                     
078900        MOVE ORD-POS(IDY)     TO IDZ                                      
079000        MOVE ORD-POS(IDY + 1) TO ORD-POS(IDY)                             
079100        MOVE IDZ              TO ORD-POS(IDY + 1).                        
079200 2310-EXIT.                                                               
079300     EXIT.                                                                
079400                                                                          
079500*-----------------------------------------------------------              
079600* 2400 - CONVERSAO DE PERCENTUAL (OS-0455)                                
079700*-----------------------------------------------------------              
079800 2400-CONVERTE-PERCENTUAL.                                                
079900     MOVE "S" TO PCT-INFORMADO.                                           
080000     MOVE ZERO TO PCT-VALOR.                                              
080100     IF PCT-ENTRADA EQUAL SPACES OR                                       
080200        PCT-ENTRADA EQUAL "NAO INFORMADO" OR                              
080300        PCT-ENTRADA EQUAL "INDETERMINADO" OR                              
080400        PCT-ENTRADA EQUAL "PARCIAL"                                       
080500        MOVE "N" TO PCT-INFORMADO                                         
080600     ELSE                                                                 
080700        PERFORM 2410-ACHA-BARRA THRU 2410-EXIT                            
080800        IF PCT-BARRA NOT EQUAL ZERO                                       
080900           PERFORM 2420-CONVERTE-FRACAO THRU 2420-EXIT                    
081000        ELSE                                                              
081100           PERFORM 2430-CONVERTE-DECIMAL THRU 2430-EXIT.                  
081200 2400-EXIT.                                                               
081300     EXIT.                                                                
081400                                                                          
081500 2410-ACHA-BARRA.                                                         
081600     MOVE ZERO TO PCT-BARRA.                                              
081700     PERFORM 2411-TESTA-BARRA THRU 2411-EXIT                              
081800             VARYING PCT-POS FROM 1 BY 1                                  
081900                UNTIL PCT-POS > 12.                                       
082000 2410-EXIT.                                                               
082100     EXIT.                                                                
082200                                                                          
082300 2411-TESTA-BARRA.                                                        
082400     IF PCT-ENTRADA(PCT-POS:1) EQUAL "/"                                  
082500        MOVE PCT-POS TO PCT-BARRA.                                        
082600 2411-EXIT.                                                               
082700     EXIT.                                                                
082800                                                                          
082900 2420-CONVERTE-FRACAO.                                                    
083000     MOVE ZERO TO PCT-NUMERADOR PCT-DENOMINADOR.                          
083100     MOVE PCT-ENTRADA(1:PCT-BARRA - 1)                                    
083200        TO PCT-LIMPO.                                                     
083300     PERFORM 2440-STRING-PARA-NUMERO THRU 2440-EXIT.                      
083400     MOVE PCT-VALOR TO PCT-NUMERADOR.                                     
083500     MOVE PCT-ENTRADA(PCT-BARRA + 1:12 - PCT-BARRA)                       
083600          TO PCT-LIMPO.                                                   
083700     PERFORM 2440-STRING-PARA-NUMERO THRU 2440-EXIT.                      
083800     MOVE PCT-VALOR TO PCT-DENOMINADOR.                                   
083900     IF PCT-DENOMINADOR EQUAL ZERO                                        
084000        MOVE "N" TO PCT-INFORMADO                                         
084100     ELSE                                                                 
084200        COMPUTE PCT-VALOR ROUNDED =                                       
084300                (PCT-NUMERADOR / PCT-DENOMINADOR) *                       
084400                   100.                                                   
084500 2420-EXIT.                                                               
084600     EXIT.                                                                
084700                                                                          
084800*    TROCA VIRGULA POR PONTO E REMOVE CARACTERES NAO                      
084900*    NUMERICOS;                                                           
085000*    SE O VALOR FOR <= 1, ESCALA POR 100 (SPEC: 0,25 -> 25).              
085100 2430-CONVERTE-DECIMAL.                                                   
085200     MOVE SPACES TO PCT-LIMPO.                                            
085300     MOVE ZERO   TO IDY.                                                  
085400     PERFORM 2431-LIMPA-CARACTERE THRU 2431-EXIT                          
085500             VARYING PCT-POS FROM 1 BY 1                                  
085600                UNTIL PCT-POS > 12.                                       
085700     IF IDY EQUAL ZERO                                                    
085800        MOVE "N" TO PCT-INFORMADO                                         
085900     ELSE                                                                 
086000        PERFORM 2440-STRING-PARA-NUMERO THRU 2440-EXIT                    
086100        IF PCT-VALOR NOT GREATER 1                                        
086200           COMPUTE PCT-VALOR ROUNDED = PCT-VALOR *                        
086300              100.                                                        
086400 2430-EXIT.                                                               
086500     EXIT.                                                                
086600                                                                          
086700 2431-LIMPA-CARACTERE.                                                    
086800     MOVE PCT-ENTRADA(PCT-POS:1) TO PCT-LETRA.                            
086900     IF PCT-LETRA EQUAL ","                                               
087000        MOVE "." TO PCT-LETRA.                                            
087100     IF (PCT-LETRA IS NUMERIC) OR (PCT-LETRA EQUAL                        
087200        ".")                                                              
087300        ADD 1 TO IDY                                                      
087400        MOVE PCT-LETRA TO PCT-LIMPO(IDY:1).                               
087500 2431-EXIT.                                                               
087600     EXIT.                                                                
087700                                                                          
087800*    OS-0455: CONVERTE UMA CADEIA NUMERICA (COM NO MAXIMO UM              
087900*    PONTO DECIMAL) EM PCT-LIMPO PARA PCT-VALOR,                          
088000*    DIGITO A                                                             
088100*    DIGITO, SEM USAR VERBO/FUNCAO DE CONVERSAO DE PACOTE.                
088200 2440-STRING-PARA-NUMERO.                                                 
088300     MOVE ZERO TO PCT-VALOR PCT-BARRA.                                    
088400     PERFORM 2441-ACHA-PONTO THRU 2441-EXIT                               
088500             VARYING PCT-POS FROM 1 BY 1                                  
088600                UNTIL PCT-POS > 12.                                       
088700     IF PCT-BARRA EQUAL ZERO                                              
088800        MOVE 13 TO PCT-BARRA.                                             
088900     PERFORM 2442-ACUMULA-INTEIRO THRU 2442-EXIT                          
089000             VARYING PCT-POS FROM 1 BY 1                                  
089100             UNTIL PCT-POS >= PCT-BARRA.                                  
089200     IF PCT-BARRA LESS 13                                                 
089300        PERFORM 2443-ACUMULA-DECIMAL THRU 2443-EXIT                       
089400                VARYING PCT-POS FROM PCT-BARRA + 1 BY                     
089500                   1                                                      
089600                UNTIL PCT-POS > 12.                                       
089700 2440-EXIT.                                                               
089800     EXIT.                                                                
089900                                                                          
090000 2441-ACHA-PONTO.                                                         
090100     IF PCT-LIMPO(PCT-POS:1) EQUAL "."                                    
090200        MOVE PCT-POS TO PCT-BARRA.                                        
090300 2441-EXIT.                                                               
090400     EXIT.                                                                
090500                                                                          
090600 2442-ACUMULA-INTEIRO.                                                    
090700     IF PCT-LIMPO(PCT-POS:1) IS NUMERIC                                   
090800        MOVE PCT-LIMPO(PCT-POS:1) TO DIGITO                               
090900        COMPUTE PCT-VALOR = PCT-VALOR * 10 +                              
091000           DIGITO.                                                        
091100 2442-EXIT.                                                               
091200     EXIT.                                                                
091300                                                                          
091400 2443-ACUMULA-DECIMAL.                                                    
091500     IF PCT-LIMPO(PCT-POS:1) IS NUMERIC                                   
091600        MOVE PCT-LIMPO(PCT-POS:1) TO DIGITO                               
091700        COMPUTE PCT-VALOR ROUNDED =                                       
091800                PCT-VALOR +                                               
091900                (DIGITO / (10 ** (PCT-POS -                               
092000                   PCT-BARRA))).                                          
092100 2443-EXIT.                                                               
092200     EXIT.                                                                
092300                                                                          
092400*-----------------------------------------------------------              
092500* 3000 - DESPACHO E EXECUCAO DAS REGRAS DE NEGOCIO POR ATO                
092600*-----------------------------------------------------------              
092700 3000-PROCESSA-ATOS.                                                      
092800     PERFORM 3010-PROCESSA-UM-ATO THRU 3010-EXIT                          
092900             VARYING IDX FROM 1 BY 1                                      
093000             UNTIL IDX > QTD-ATOS.                                        
093100 3000-EXIT.                                                               
093200     EXIT.                                                                
093300                                                                          
093400 3010-PROCESSA-UM-ATO.                                                    
093500     SET IX-ATO TO ORD-POS(IDX).                                          
093600     PERFORM 3100-DESPACHA-TIPO-ATO THRU 3100-EXIT.                       
093700     PERFORM 3900-PURGA-COTAS-ZERADAS THRU 3900-EXIT.                     
093800 3010-EXIT.                                                               
093900     EXIT.                                                                
094000                                                                          
094100*    OS-0431: ORDEM DE ENQUADRAMENTO POR CONTEUDO DE PALAVRA              
094200*    (NAO EXCLUSIVO) - ESTADO CIVIL, VENDA, DOACAO, OBITO,                
094300*    PARTILHA, USUFRUTO - ORDEM FIXADA PELO CARTORIO                      
094400*    (CANCELAMENTO DE USUFRUTO NUNCA E ALCANCADO PORQUE                   
094500*    "USUFRUTO" JA CASA ANTES - MANTIDO DE PROPOSITO).                    
094600 3100-DESPACHA-TIPO-ATO.                                                  
094700     PERFORM 3110-VERIFICA-ESTADO-CIVIL THRU 3110-EXIT.                   
094800     IF ACHOU-SIM                                                         
094900        ADD 1 TO CT-ESTADO-CIVIL                                          
095000        PERFORM 4100-ESTADO-CIVIL    THRU 4100-EXIT                       
095100        GO TO 3100-EXIT.                                                  
095200     PERFORM 3120-VERIFICA-IGNORADO  THRU 3120-EXIT.                      
095300     IF ACHOU-SIM                                                         
095400        ADD 1 TO CT-IGNORADOS                                             
095500        GO TO 3100-EXIT.                                                  
095600     PERFORM 3130-VERIFICA-VENDA-DOACAO THRU 3130-EXIT.                   
095700     IF ACHOU-SIM                                                         
095800        ADD 1 TO CT-VENDA-DOACAO                                          
095900        PERFORM 4200-VENDA-DOACAO    THRU 4200-EXIT                       
096000        GO TO 3100-EXIT.                                                  
096100     PERFORM 3140-VERIFICA-OBITO     THRU 3140-EXIT.                      
096200     IF ACHOU-SIM                                                         
096300        ADD 1 TO CT-OBITO                                                 
096400        PERFORM 4400-OBITO           THRU 4400-EXIT                       
096500        GO TO 3100-EXIT.                                                  
096600     PERFORM 3150-VERIFICA-PARTILHA  THRU 3150-EXIT.                      
096700     IF ACHOU-SIM                                                         
096800        ADD 1 TO CT-PARTILHA                                              
096900        PERFORM 4500-PARTILHA        THRU 4500-EXIT                       
097000        GO TO 3100-EXIT.                                                  
097100     PERFORM 3160-VERIFICA-USUFRUTO  THRU 3160-EXIT.                      
097200     IF ACHOU-SIM                                                         
097300        ADD 1 TO CT-USUFRUTO                                              
097400        PERFORM 4600-USUFRUTO        THRU 4600-EXIT                       
097500        GO TO 3100-EXIT.                                                  
097600     ADD 1 TO CT-IGNORADOS.                                               
097700 3100-EXIT.                                                               
097800     EXIT.                                                                
097900                                                                          
098000*    OS-0431: TESTE DE PRESENCA DE PALAVRA-CHAVE (SEM USAR                
098100*    OPERADOR DE CONTENCAO - APENAS COMPARACAO POR SUBSTRING              
098200*    VIA REFERENCE MODIFICATION, HABITO DA CASA).                         
098300 3050-VERIFICA-PALAVRA.                                                   
098400     MOVE "N" TO ACHOU.                                                   
098500     PERFORM 3051-TESTA-POS-PALAVRA THRU 3051-EXIT                        
098600             VARYING IDX FROM 1 BY 1                                      
098700             UNTIL IDX > 31 - PALAVRA-TAM.                                
098800 3050-EXIT.                                                               
098900     EXIT.                                                                
099000                                                                          
099100 3051-TESTA-POS-PALAVRA.                                                  
099200     IF TA-TIPO-MIN(IX-ATO)(IDX:PALAVRA-TAM)                              
099300        EQUAL PALAVRA-BUSCA(1:PALAVRA-TAM)                                
099400        MOVE "S" TO ACHOU.                                                
099500 3051-EXIT.                                                               
099600     EXIT.                                                                
099700                                                                          
099800 3110-VERIFICA-ESTADO-CIVIL.                                              
099900     MOVE "ESTADO CIVIL"      TO PALAVRA-BUSCA.                           
100000     MOVE 12                  TO PALAVRA-TAM.                             
100100     PERFORM 3050-VERIFICA-PALAVRA THRU 3050-EXIT.                        
100200 3110-EXIT.                                                               
100300     EXIT.                                                                
100400                                                                          
100500 3120-VERIFICA-IGNORADO.                                                  
100600     MOVE "CASAMENTO"         TO PALAVRA-BUSCA.                           
100700     MOVE 9                   TO PALAVRA-TAM.                             
100800     PERFORM 3050-VERIFICA-PALAVRA THRU 3050-EXIT.                        
100900     IF ACHOU-SIM                                                         
101000        GO TO 3120-EXIT.                                                  
101100     MOVE "ALTERACAO NOME"    TO PALAVRA-BUSCA.                           
101200     MOVE 14                  TO PALAVRA-TAM.                             
101300     PERFORM 3050-VERIFICA-PALAVRA THRU 3050-EXIT.                        
101400 3120-EXIT.                                                               
101500     EXIT.                                                                
101600                                                                          
101700 3130-VERIFICA-VENDA-DOACAO.                                              
101800     MOVE "VENDA"             TO PALAVRA-BUSCA.                           
101900     MOVE 5                   TO PALAVRA-TAM.                             
102000     PERFORM 3050-VERIFICA-PALAVRA THRU 3050-EXIT.                        
102100     IF ACHOU-SIM                                                         
102200        GO TO 3130-EXIT.                                                  
102300     MOVE "DOACAO"            TO PALAVRA-BUSCA.                           
102400     MOVE 6                   TO PALAVRA-TAM.                             
102500     PERFORM 3050-VERIFICA-PALAVRA THRU 3050-EXIT.                        
102600     IF ACHOU-SIM                                                         
102700        GO TO 3130-EXIT.                                                  
102800     MOVE "SALE"              TO PALAVRA-BUSCA.                           
102900     MOVE 4                   TO PALAVRA-TAM.                             
103000     PERFORM 3050-VERIFICA-PALAVRA THRU 3050-EXIT.                        
103100     IF ACHOU-SIM                                                         
103200        GO TO 3130-EXIT.                                                  
103300     MOVE "DONATION"          TO PALAVRA-BUSCA.                           
103400     MOVE 8                   TO PALAVRA-TAM.                             
103500     PERFORM 3050-VERIFICA-PALAVRA THRU 3050-EXIT.                        
103600 3130-EXIT.                                                               
103700     EXIT.                                                                
103800                                                                          
103900 3140-VERIFICA-OBITO.                                                     
104000     MOVE "OBITO"             TO PALAVRA-BUSCA.                           
104100     MOVE 5                   TO PALAVRA-TAM.                             
104200     PERFORM 3050-VERIFICA-PALAVRA THRU 3050-EXIT.                        
104300     IF ACHOU-SIM                                                         
104400        GO TO 3140-EXIT.                                                  
104500     MOVE "FALECIMENTO"       TO PALAVRA-BUSCA.                           
104600     MOVE 12                  TO PALAVRA-TAM.                             
104700     PERFORM 3050-VERIFICA-PALAVRA THRU 3050-EXIT.                        
104800     IF ACHOU-SIM                                                         
104900        GO TO 3140-EXIT.                                                  
105000     MOVE "DEATH"             TO PALAVRA-BUSCA.                           
105100     MOVE 5                   TO PALAVRA-TAM.                             
105200     PERFORM 3050-VERIFICA-PALAVRA THRU 3050-EXIT.                        
105300 3140-EXIT.                                                               
105400     EXIT.                                                                
105500                                                                          
105600 3150-VERIFICA-PARTILHA.                                                  
105700     MOVE "PARTILHA"          TO PALAVRA-BUSCA.                           
105800     MOVE 8                   TO PALAVRA-TAM.                             
105900     PERFORM 3050-VERIFICA-PALAVRA THRU 3050-EXIT.                        
106000     IF ACHOU-SIM                                                         
106100        GO TO 3150-EXIT.                                                  
106200     MOVE "SHARE"             TO PALAVRA-BUSCA.                           
106300     MOVE 5                   TO PALAVRA-TAM.                             
106400     PERFORM 3050-VERIFICA-PALAVRA THRU 3050-EXIT.                        
106500 3150-EXIT.                                                               
106600     EXIT.                                                                
106700                                                                          
106800*    OS-0509: O CANCELAMENTO DE USUFRUTO NUNCA E DE FATO                  
106900*    ALCANCADO AQUI PORQUE A PALAVRA "USUFRUTO" JA CASA NO                
107000*    TIPO "CANCELAMENTO DE USUFRUTO" - MANTIDO ASSIM DE                   
107100*    PROPOSITO (NAO CORRIGIR SEM AUTORIZACAO DO CARTORIO,                 
107200*    VER OS-0509).                                                        
107300 3160-VERIFICA-USUFRUTO.                                                  
107400     MOVE "USUFRUTO"          TO PALAVRA-BUSCA.                           
107500     MOVE 8                   TO PALAVRA-TAM.                             
107600     PERFORM 3050-VERIFICA-PALAVRA THRU 3050-EXIT.                        
107700     IF ACHOU-SIM                                                         
107800        GO TO 3160-EXIT.                                                  
107900     MOVE "USUFRUCT"          TO PALAVRA-BUSCA.                           
108000     MOVE 8                   TO PALAVRA-TAM.                             
108100     PERFORM 3050-VERIFICA-PALAVRA THRU 3050-EXIT.                        
108200 3160-EXIT.                                                               
108300     EXIT.                                                                
108400                                                                          
108500*-----------------------------------------------------------              
108600* 3900 - PURGA DE COTAS RESIDUAIS (<= 0,0001) APOS CADA ATO               
108700*-----------------------------------------------------------              
108800 3900-PURGA-COTAS-ZERADAS.                                                
108900     PERFORM 3901-TESTA-PURGA THRU 3901-EXIT                              
109000             VARYING IX-PROP FROM QTD-PROPRIETARIOS BY -1                 
109100             UNTIL IX-PROP < 1.                                           
109200 3900-EXIT.                                                               
109300     EXIT.                                                                
109400                                                                          
109500 3901-TESTA-PURGA.                                                        
109600     IF PR-PCT(IX-PROP) NOT GREATER 0.0001                                
109700        PERFORM 3910-REMOVE-PROPRIETARIO THRU 3910-EXIT.                  
109800 3901-EXIT.                                                               
109900     EXIT.                                                                
110000                                                                          
110100 3910-REMOVE-PROPRIETARIO.                                                
110200     PERFORM 3911-DESLOCA-PROPRIETARIO THRU 3911-EXIT                     
110300             VARYING IDX FROM IX-PROP BY 1                                
110400             UNTIL IDX >= QTD-PROPRIETARIOS.                              
110500     SUBTRACT 1 FROM QTD-PROPRIETARIOS.                                   
110600 3910-EXIT.                                                               
110700     EXIT.                                                                
110800                                                                          
110900 3911-DESLOCA-PROPRIETARIO.                                               
111000     SET IX-PROP TO IDX.                                                  
111100     MOVE PROP-ENT(IDX + 1) TO PROP-ENT(IDX).                             
111200 3911-EXIT.                                                               
111300     EXIT.                                                                
111400                                                                          
111500*-----------------------------------------------------------              
111600* 4100 - ALTERACAO DO ESTADO CIVIL E NOME (OS-0233)                       
111700*-----------------------------------------------------------              
111800 4100-ESTADO-CIVIL.                                                       
111900     PERFORM 4101-TESTA-OUTORGANTE THRU 4101-EXIT                         
112000             VARYING IX-PARTE FROM TA-PARTE-INI(IX-ATO) BY 1              
112100             UNTIL IX-PARTE > TA-PARTE-FIM(IX-ATO).                       
112200 4100-EXIT.                                                               
112300     EXIT.                                                                
112400                                                                          
112500 4101-TESTA-OUTORGANTE.                                                   
112600     IF PT-PAPEL(IX-PARTE) EQUAL "A"                                      
112700        PERFORM 4110-ATUALIZA-CONJUGE THRU 4110-EXIT.                     
112800 4101-EXIT.                                                               
112900     EXIT.                                                                
113000                                                                          
113100 4110-ATUALIZA-CONJUGE.                                                   
113200     PERFORM 8100-LOCALIZA-PROPRIETARIO THRU 8100-EXIT.                   
113300     IF ACHOU-SIM                                                         
113400        IF PR-CONJUGE-NOME(POS-ACHADA) EQUAL SPACES                       
113500           SET IX-PROP TO POS-ACHADA                                      
113600           MOVE PT-CONJUGE-NOME(IX-PARTE)                                 
113700                TO PR-CONJUGE-NOME(IX-PROP)                               
113800           MOVE PT-CONJUGE-CPF(IX-PARTE)                                  
113900                TO PR-CONJUGE-CPF(IX-PROP)                                
114000        END-IF                                                            
114100     ELSE                                                                 
114200        PERFORM 8200-CRIA-PROPRIETARIO THRU 8200-EXIT                     
114300        MOVE ZERO TO PR-PCT(IX-PROP)                                      
114400        MOVE PT-CONJUGE-NOME(IX-PARTE)                                    
114500           TO PR-CONJUGE-NOME(IX-PROP)                                    
114600        MOVE PT-CONJUGE-CPF(IX-PARTE)                                     
114700           TO PR-CONJUGE-CPF(IX-PROP).                                    
114800 4110-EXIT.                                                               
114900     EXIT.                                                                
115000                                                                          
115100*-----------------------------------------------------------              
115200* 4200 - VENDA / DOACAO - REGRA DE TRANSFERENCIA PARCIAL                  
115300*-----------------------------------------------------------              
115400 4200-VENDA-DOACAO.                                                       
115500     MOVE ZERO TO TOTAL-TRANSFERIDO.                                      
115600     IF QTD-PROPRIETARIOS EQUAL ZERO                                      
115700        PERFORM 4205-SEMEIA-OUTORGANTES THRU 4205-EXIT.                   
115800     PERFORM 4210-TRANSFERE-COTA-OUTORGANTE THRU 4210-EXIT                
115900             VARYING IX-PARTE FROM TA-PARTE-INI(IX-ATO) BY 1              
116000             UNTIL IX-PARTE > TA-PARTE-FIM(IX-ATO).                       
116100     PERFORM 4220-RATEIA-OUTORGADOS  THRU 4220-EXIT.                      
116200     IF TA-TEM-USUFRUTO(IX-ATO) OR TA-TEM-RESERVA(IX-ATO)                 
116300        PERFORM 4600-USUFRUTO        THRU 4600-EXIT.                      
116400 4200-EXIT.                                                               
116500     EXIT.                                                                
116600                                                                          
116700*    3A: SE O REGISTRO ESTA VAZIO E O ATO TEM OUTORGANTES,                
116800*    SEMEIA CADA UM COM 100/N PONTOS (SPEC 3A).                           
116900 4205-SEMEIA-OUTORGANTES.                                                 
117000     MOVE ZERO TO QTD-OUTORGANTES.                                        
117100     PERFORM 4206-CONTA-OUTORGANTE THRU 4206-EXIT                         
117200             VARYING IX-PARTE FROM TA-PARTE-INI(IX-ATO) BY 1              
117300             UNTIL IX-PARTE > TA-PARTE-FIM(IX-ATO).                       
117400     IF QTD-OUTORGANTES GREATER ZERO                                      
117500        PERFORM 4207-CRIA-OUTORGANTE THRU 4207-EXIT                       
117600                VARYING IX-PARTE FROM TA-PARTE-INI(IX-ATO)                
117700                   BY 1                                                   
117800                UNTIL IX-PARTE > TA-PARTE-FIM(IX-ATO).                    
117900 4205-EXIT.                                                               
118000     EXIT.                                                                
118100                                                                          
118200 4206-CONTA-OUTORGANTE.                                                   
118300     IF PT-PAPEL(IX-PARTE) EQUAL "A"                                      
118400        ADD 1 TO QTD-OUTORGANTES.                                         
118500 4206-EXIT.                                                               
118600     EXIT.                                                                
118700                                                                          
118800 4207-CRIA-OUTORGANTE.                                                    
118900     IF PT-PAPEL(IX-PARTE) EQUAL "A"                                      
119000        PERFORM 8200-CRIA-PROPRIETARIO THRU 8200-EXIT                     
119100        COMPUTE PR-PCT(IX-PROP) ROUNDED =                                 
119200                100 / QTD-OUTORGANTES                                     
119300        MOVE "NAO INFORMADO" TO PR-CPF(IX-PROP)                           
119400        MOVE PT-CONJUGE-NOME(IX-PARTE)                                    
119500           TO PR-CONJUGE-NOME(IX-PROP)                                    
119600        MOVE PT-CONJUGE-CPF(IX-PARTE)                                     
119700           TO PR-CONJUGE-CPF(IX-PROP).                                    
119800 4207-EXIT.                                                               
119900     EXIT.                                                                
120000                                                                          
120100*    3B: PARA CADA OUTORGANTE, TRANSFERE                                  
120200*    COTA-ATUAL*(PCT/100);                                                
120300*    IGNORA SE PERCENTUAL NAO INFORMADO OU SE OUTORGANTE NAO              
120400*    ESTA NO REGISTRO (OS-0301).                                          
120500 4210-TRANSFERE-COTA-OUTORGANTE.                                          
120600     IF PT-PAPEL(IX-PARTE) EQUAL "A"                                      
120700        PERFORM 8100-LOCALIZA-PROPRIETARIO THRU 8100-EXIT                 
120800        IF NOT ACHOU-SIM                                                  
120900           DISPLAY "AUD-LED: OUTORGANTE NAO ENCONTRADO - "                
121000                   PT-NOME(IX-PARTE)                                      
121100        ELSE                                                              
121200           IF NOT PT-TEM-PCT(IX-PARTE)                                    
121300              DISPLAY "AUD-LED: PERCENTUAL NAO INFORMADO PARA "           
121400                      PT-NOME(IX-PARTE)                                   
121500           ELSE                                                           
121600              SET IX-PROP TO POS-ACHADA                                   
121700              COMPUTE PCT-VALOR ROUNDED =                                 
121800                      PR-PCT(IX-PROP) *                                   
121900                      (PT-PCT-VALOR(IX-PARTE) / 100)                      
122000              SUBTRACT PCT-VALOR FROM PR-PCT(IX-PROP)                     
122100              ADD PCT-VALOR TO TOTAL-TRANSFERIDO                          
122200           END-IF                                                         
122300        END-IF.                                                           
122400 4210-EXIT.                                                               
122500     EXIT.                                                                
122600                                                                          
122700*    3C: RATEIO ENTRE OS OUTORGADOS DO ATO.                               
122800 4220-RATEIA-OUTORGADOS.                                                  
122900     MOVE ZERO TO QTD-OUTORGADOS SOMA-INFORMADA                           
123000                  QTD-NAO-INFORMADO QTD-INFORMADO.                        
123100     PERFORM 4225-CONTA-OUTORGADO THRU 4225-EXIT                          
123200             VARYING IX-PARTE FROM TA-PARTE-INI(IX-ATO) BY 1              
123300             UNTIL IX-PARTE > TA-PARTE-FIM(IX-ATO).                       
123400     IF QTD-OUTORGADOS EQUAL ZERO                                         
123500        GO TO 4220-EXIT.                                                  
123600     IF QTD-INFORMADO EQUAL ZERO                                          
123700        PERFORM 4221-RATEIO-IGUAL   THRU 4221-EXIT                        
123800     ELSE                                                                 
123900        IF SOMA-INFORMADA GREATER 100                                     
124000           AND PARTILHA-EM-CURSO EQUAL "NAO"                              
124100           MOVE ZERO TO SOMA-INFORMADA                                    
124200           PERFORM 4226-SOMA-INFORMADO THRU 4226-EXIT                     
124300                   VARYING IX-PARTE FROM                                  
124400                      TA-PARTE-INI(IX-ATO) BY 1                           
124500                   UNTIL IX-PARTE > TA-PARTE-FIM(IX-ATO)                  
124600        END-IF                                                            
124700        COMPUTE RESIDUO-R ROUNDED =                                       
124800                TOTAL-TRANSFERIDO - SOMA-INFORMADA                        
124900        IF RESIDUO-R LESS ZERO                                            
125000           MOVE ZERO TO RESIDUO-R                                         
125100        END-IF                                                            
125200        IF QTD-NAO-INFORMADO GREATER ZERO                                 
125300           PERFORM 4222-RATEIO-RESIDUO THRU 4222-EXIT                     
125400        ELSE                                                              
125500           IF SOMA-INFORMADA LESS TOTAL-TRANSFERIDO                       
125600              PERFORM 4223-RATEIO-PROPORCIONAL                            
125700                 THRU 4223-EXIT                                           
125800           ELSE                                                           
125900              PERFORM 4224-ALOCA-INFORMADOS THRU 4224-EXIT.               
126000 4220-EXIT.                                                               
126100     EXIT.                                                                
126200                                                                          
126300 4225-CONTA-OUTORGADO.                                                    
126400     IF PT-PAPEL(IX-PARTE) EQUAL "B"                                      
126500        ADD 1 TO QTD-OUTORGADOS                                           
126600        IF PT-TEM-PCT(IX-PARTE)                                           
126700           ADD 1 TO QTD-INFORMADO                                         
126800           ADD PT-PCT-VALOR(IX-PARTE) TO SOMA-INFORMADA                   
126900        ELSE                                                              
127000           ADD 1 TO QTD-NAO-INFORMADO                                     
127100        END-IF.                                                           
127200 4225-EXIT.                                                               
127300     EXIT.                                                                
127400                                                                          
127500 4226-SOMA-INFORMADO.                                                     
127600     IF PT-PAPEL(IX-PARTE) EQUAL "B" AND                                  
127700        PT-TEM-PCT(IX-PARTE)                                              
127800        ADD PT-PCT-VALOR(IX-PARTE) TO SOMA-INFORMADA.                     
127900 4226-EXIT.                                                               
128000     EXIT.                                                                
128100                                                                          
128200 4221-RATEIO-IGUAL.                                                       
128300     PERFORM 4227-CREDITA-IGUAL THRU 4227-EXIT                            
128400             VARYING IX-PARTE FROM TA-PARTE-INI(IX-ATO) BY 1              
128500             UNTIL IX-PARTE > TA-PARTE-FIM(IX-ATO).                       
128600 4221-EXIT.                                                               
128700     EXIT.                                                                
128800                                                                          
128900 4227-CREDITA-IGUAL.                                                      
129000     IF PT-PAPEL(IX-PARTE) EQUAL "B"                                      
129100        COMPUTE PCT-VALOR ROUNDED = 100 /                                 
129200           QTD-OUTORGADOS                                                 
129300        PERFORM 8300-CREDITA-BENEFICIARIO THRU 8300-EXIT.                 
129400 4227-EXIT.                                                               
129500     EXIT.                                                                
129600                                                                          
129700 4222-RATEIO-RESIDUO.                                                     
129800     PERFORM 4228-CREDITA-RESIDUO THRU 4228-EXIT                          
129900             VARYING IX-PARTE FROM TA-PARTE-INI(IX-ATO) BY 1              
130000             UNTIL IX-PARTE > TA-PARTE-FIM(IX-ATO).                       
130100 4222-EXIT.                                                               
130200     EXIT.                                                                
130300                                                                          
130400 4228-CREDITA-RESIDUO.                                                    
130500     IF PT-PAPEL(IX-PARTE) EQUAL "B"                                      
130600        IF PT-TEM-PCT(IX-PARTE)                                           
130700           MOVE PT-PCT-VALOR(IX-PARTE) TO PCT-VALOR                       
130800        ELSE                                                              
130900           COMPUTE PCT-VALOR ROUNDED =                                    
131000                   RESIDUO-R / QTD-NAO-INFORMADO                          
131100        END-IF                                                            
131200        PERFORM 8300-CREDITA-BENEFICIARIO THRU 8300-EXIT.                 
131300 4228-EXIT.                                                               
131400     EXIT.                                                                
131500                                                                          
131600 4223-RATEIO-PROPORCIONAL.                                                
131700     PERFORM 4229-CREDITA-PROPORCIONAL THRU 4229-EXIT                     
131800             VARYING IX-PARTE FROM TA-PARTE-INI(IX-ATO) BY 1              
131900             UNTIL IX-PARTE > TA-PARTE-FIM(IX-ATO).                       
132000 4223-EXIT.                                                               
132100     EXIT.                                                                
132200                                                                          
132300 4229-CREDITA-PROPORCIONAL.                                               
132400     IF PT-PAPEL(IX-PARTE) EQUAL "B"                                      
132500        IF SOMA-INFORMADA EQUAL ZERO                                      
132600           MOVE PT-PCT-VALOR(IX-PARTE) TO PCT-VALOR                       
132700        ELSE                                                              
132800           COMPUTE PCT-VALOR ROUNDED =                                    
132900                   PT-PCT-VALOR(IX-PARTE) +                               
133000                   (RESIDUO-R *                                           
133100                    (PT-PCT-VALOR(IX-PARTE) /                             
133200                       SOMA-INFORMADA))                                   
133300        END-IF                                                            
133400        PERFORM 8300-CREDITA-BENEFICIARIO THRU 8300-EXIT.                 
133500 4229-EXIT.                                                               
133600     EXIT.                                                                
133700                                                                          
133800 4224-ALOCA-INFORMADOS.                                                   
133900     PERFORM 4230-CREDITA-INFORMADO THRU 4230-EXIT                        
134000             VARYING IX-PARTE FROM TA-PARTE-INI(IX-ATO) BY 1              
134100             UNTIL IX-PARTE > TA-PARTE-FIM(IX-ATO).                       
134200 4224-EXIT.                                                               
134300     EXIT.                                                                
134400                                                                          
134500 4230-CREDITA-INFORMADO.                                                  
134600     IF PT-PAPEL(IX-PARTE) EQUAL "B"                                      
134700        MOVE PT-PCT-VALOR(IX-PARTE) TO PCT-VALOR                          
134800        PERFORM 8300-CREDITA-BENEFICIARIO THRU 8300-EXIT.                 
134900 4230-EXIT.                                                               
135000     EXIT.                                                                
135100                                                                          
135200*-----------------------------------------------------------              
135300* 4400 - OBITO / FALECIMENTO                                              
135400*-----------------------------------------------------------              
135500 4400-OBITO.                                                              
135600     PERFORM 4401-TESTA-FALECIDO THRU 4401-EXIT                           
135700             VARYING IX-PARTE FROM TA-PARTE-INI(IX-ATO) BY 1              
135800             UNTIL IX-PARTE > TA-PARTE-FIM(IX-ATO).                       
135900 4400-EXIT.                                                               
136000     EXIT.                                                                
136100                                                                          
136200 4401-TESTA-FALECIDO.                                                     
136300     IF PT-PAPEL(IX-PARTE) EQUAL "A"                                      
136400        PERFORM 4410-REMOVE-FALECIDO THRU 4410-EXIT.                      
136500 4401-EXIT.                                                               
136600     EXIT.                                                                
136700                                                                          
136800 4410-REMOVE-FALECIDO.                                                    
136900     PERFORM 8100-LOCALIZA-PROPRIETARIO THRU 8100-EXIT.                   
137000     IF NOT ACHOU-SIM                                                     
137100        DISPLAY "AUD-LED: FALECIDO NAO ENCONTRADO - "                     
137200                PT-NOME(IX-PARTE)                                         
137300        GO TO 4410-EXIT.                                                  
137400     SET IX-PROP TO POS-ACHADA.                                           
137500     MOVE PR-PCT(IX-PROP) TO COTA-FALECIDO.                               
137600     PERFORM 3910-REMOVE-PROPRIETARIO THRU 3910-EXIT.                     
137700     MOVE ZERO TO SOMA-FALECIDO.                                          
137800     PERFORM 4411-SOMA-BENEFICIARIO THRU 4411-EXIT                        
137900             VARYING IX-IGUAIS FROM TA-PARTE-INI(IX-ATO) BY               
138000                1                                                         
138100             UNTIL IX-IGUAIS > TA-PARTE-FIM(IX-ATO).                      
138200     PERFORM 4412-CREDITA-HERANCA THRU 4412-EXIT                          
138300             VARYING IX-IGUAIS FROM TA-PARTE-INI(IX-ATO) BY               
138400                1                                                         
138500             UNTIL IX-IGUAIS > TA-PARTE-FIM(IX-ATO).                      
138600 4410-EXIT.                                                               
138700     EXIT.                                                                
138800                                                                          
138900 4411-SOMA-BENEFICIARIO.                                                  
139000     IF PT-PAPEL(IX-IGUAIS) EQUAL "B"                                     
139100        IF PT-TEM-PCT(IX-IGUAIS)                                          
139200           ADD PT-PCT-VALOR(IX-IGUAIS) TO SOMA-FALECIDO                   
139300        ELSE                                                              
139400           ADD 100 TO SOMA-FALECIDO                                       
139500        END-IF.                                                           
139600 4411-EXIT.                                                               
139700     EXIT.                                                                
139800                                                                          
139900 4412-CREDITA-HERANCA.                                                    
140000     IF PT-PAPEL(IX-IGUAIS) EQUAL "B"                                     
140100        SET IX-PARTE TO IX-IGUAIS                                         
140200        IF PT-TEM-PCT(IX-PARTE)                                           
140300           MOVE PT-PCT-VALOR(IX-PARTE) TO PCT-PARTE-N                     
140400        ELSE                                                              
140500           MOVE 100 TO PCT-PARTE-N                                        
140600        END-IF                                                            
140700        IF SOMA-FALECIDO EQUAL ZERO                                       
140800           MOVE COTA-FALECIDO TO PCT-VALOR                                
140900        ELSE                                                              
141000           COMPUTE PCT-VALOR ROUNDED =                                    
141100                   COTA-FALECIDO *                                        
141200                   (PCT-PARTE-N / SOMA-FALECIDO)                          
141300        END-IF                                                            
141400        PERFORM 8300-CREDITA-BENEFICIARIO THRU 8300-EXIT.                 
141500 4412-EXIT.                                                               
141600     EXIT.                                                                
141700                                                                          
141800*-----------------------------------------------------------              
141900* 4500 - PARTILHA                                                         
142000*                                                                         
142100* O RATEIO REUTILIZA 4220-RATEIA-OUTORGADOS COM TOTAL-REMOVIDO            
142200* NO LUGAR DE TOTAL-TRANSFERIDO, SEM O DESVIO DE SOMA                     
142300* INFORMADA MAIOR QUE 100 (ESSE DESVIO NAO EXISTIA NO                     
142400* PROGRAMA ORIGINAL PARA PARTILHA - OS-0356). O SWITCH                    
142500* PARTILHA-EM-CURSO AVISA 4220 PARA PULAR O DESVIO.                       
142600*-----------------------------------------------------------              
142700 4500-PARTILHA.                                                           
142800     MOVE ZERO TO TOTAL-REMOVIDO.                                         
142900     PERFORM 4501-ACUMULA-REMOVIDO THRU 4501-EXIT                         
143000             VARYING IX-PROP FROM QTD-PROPRIETARIOS BY -1                 
143100             UNTIL IX-PROP < 1.                                           
143200     MOVE TOTAL-REMOVIDO TO TOTAL-TRANSFERIDO.                            
143300     MOVE "SIM" TO PARTILHA-EM-CURSO.                                     
143400     PERFORM 4220-RATEIA-OUTORGADOS THRU 4220-EXIT.                       
143500     MOVE "NAO" TO PARTILHA-EM-CURSO.                                     
143600 4500-EXIT.                                                               
143700     EXIT.                                                                
143800                                                                          
143900 4501-ACUMULA-REMOVIDO.                                                   
144000     ADD PR-PCT(IX-PROP) TO TOTAL-REMOVIDO.                               
144100     PERFORM 3910-REMOVE-PROPRIETARIO THRU 3910-EXIT.                     
144200 4501-EXIT.                                                               
144300     EXIT.                                                                
144400                                                                          
144500*-----------------------------------------------------------              
144600* 4600 - USUFRUTO                                                         
144700*-----------------------------------------------------------              
144800 4600-USUFRUTO.                                                           
144900     PERFORM 4601-TESTA-USUFRUTUARIO THRU 4601-EXIT                       
145000             VARYING IX-PARTE FROM TA-PARTE-INI(IX-ATO) BY 1              
145100             UNTIL IX-PARTE > TA-PARTE-FIM(IX-ATO).                       
145200 4600-EXIT.                                                               
145300     EXIT.                                                                
145400                                                                          
145500 4601-TESTA-USUFRUTUARIO.                                                 
145600     IF PT-PAPEL(IX-PARTE) EQUAL "B"                                      
145700        IF PT-TEM-PCT(IX-PARTE)                                           
145800           MOVE PT-PCT-VALOR(IX-PARTE) TO PCT-VALOR                       
145900        ELSE                                                              
146000           MOVE 100 TO PCT-VALOR                                          
146100        END-IF                                                            
146200        PERFORM 8400-CREDITA-USUFRUTUARIO THRU 8400-EXIT.                 
146300 4601-EXIT.                                                               
146400     EXIT.                                                                
146500                                                                          
146600*-----------------------------------------------------------              
146700* 8100/8200/8300/8400 - ROTINAS DE ACESSO AOS REGISTROS                   
146800*-----------------------------------------------------------              
146900 8100-LOCALIZA-PROPRIETARIO.                                              
147000     MOVE "N" TO ACHOU.                                                   
147100     MOVE ZERO TO POS-ACHADA.                                             
147200     PERFORM 8110-MONTA-CHAVE-PARTE THRU 8110-EXIT.                       
147300     PERFORM 8101-COMPARA-CHAVE-PROP THRU 8101-EXIT                       
147400             VARYING IX-PROP FROM 1 BY 1                                  
147500             UNTIL IX-PROP > QTD-PROPRIETARIOS.                           
147600 8100-EXIT.                                                               
147700     EXIT.                                                                
147800                                                                          
147900 8101-COMPARA-CHAVE-PROP.                                                 
148000     IF PR-CHAVE(IX-PROP) EQUAL PT-CHAVE(IX-PARTE)                        
148100        MOVE "S" TO ACHOU                                                 
148200        SET POS-ACHADA TO IX-PROP.                                        
148300 8101-EXIT.                                                               
148400     EXIT.                                                                
148500                                                                          
148600*    CHAVE = CPF QUANDO INFORMADO, SENAO NOME NORMALIZADO.                
148700 8110-MONTA-CHAVE-PARTE.                                                  
148800     IF PT-CPF(IX-PARTE) NOT EQUAL SPACES                                 
148900        MOVE PT-CPF(IX-PARTE) TO PT-CHAVE(IX-PARTE)                       
149000     ELSE                                                                 
149100        MOVE PT-NOME(IX-PARTE) TO NOME-ENTRADA                            
149200        PERFORM 2500-MINUSCULO THRU 2500-EXIT                             
149300        MOVE NOME-SAIDA TO PT-CHAVE(IX-PARTE).                            
149400 8110-EXIT.                                                               
149500     EXIT.                                                                
149600                                                                          
149700 8200-CRIA-PROPRIETARIO.                                                  
149800     ADD 1 TO QTD-PROPRIETARIOS.                                          
149900     SET IX-PROP TO QTD-PROPRIETARIOS.                                    
150000     PERFORM 8110-MONTA-CHAVE-PARTE THRU 8110-EXIT.                       
150100     MOVE PT-CHAVE(IX-PARTE) TO PR-CHAVE(IX-PROP).                        
150200     MOVE PT-NOME(IX-PARTE)  TO PR-NOME(IX-PROP).                         
150300     IF PT-CPF(IX-PARTE) NOT EQUAL SPACES                                 
150400        MOVE PT-CPF(IX-PARTE)  TO PR-CPF(IX-PROP)                         
150500     ELSE                                                                 
150600        MOVE "NAO INFORMADO"   TO PR-CPF(IX-PROP).                        
150700     MOVE ZERO TO PR-PCT(IX-PROP).                                        
150800 8200-EXIT.                                                               
150900     EXIT.                                                                
151000                                                                          
151100 8300-CREDITA-BENEFICIARIO.                                               
151200     PERFORM 8100-LOCALIZA-PROPRIETARIO THRU 8100-EXIT.                   
151300     IF ACHOU-SIM                                                         
151400        SET IX-PROP TO POS-ACHADA                                         
151500     ELSE                                                                 
151600        PERFORM 8200-CRIA-PROPRIETARIO THRU 8200-EXIT.                    
151700     ADD PCT-VALOR TO PR-PCT(IX-PROP).                                    
151800     IF PT-CONJUGE-NOME(IX-PARTE) NOT EQUAL SPACES                        
151900        MOVE PT-CONJUGE-NOME(IX-PARTE)                                    
152000           TO PR-CONJUGE-NOME(IX-PROP)                                    
152100        MOVE PT-CONJUGE-CPF(IX-PARTE)                                     
152200           TO PR-CONJUGE-CPF(IX-PROP).                                    
152300 8300-EXIT.                                                               
152400     EXIT.                                                                
152500                                                                          
152600 8400-CREDITA-USUFRUTUARIO.                                               
152700     MOVE "N" TO ACHOU.                                                   
152800     PERFORM 8110-MONTA-CHAVE-PARTE THRU 8110-EXIT.                       
152900     PERFORM 8401-COMPARA-CHAVE-USU THRU 8401-EXIT                        
153000             VARYING IX-USU FROM 1 BY 1                                   
153100             UNTIL IX-USU > QTD-USUFRUTUARIOS.                            
153200     IF ACHOU-SIM                                                         
153300        SET IX-USU TO POS-ACHADA                                          
153400     ELSE                                                                 
153500        ADD 1 TO QTD-USUFRUTUARIOS                                        
153600        SET IX-USU TO QTD-USUFRUTUARIOS                                   
153700        MOVE PT-CHAVE(IX-PARTE) TO US-CHAVE(IX-USU)                       
153800        MOVE PT-NOME(IX-PARTE)  TO US-NOME(IX-USU)                        
153900        IF PT-CPF(IX-PARTE) NOT EQUAL SPACES                              
154000           MOVE PT-CPF(IX-PARTE) TO US-CPF(IX-USU)                        
154100        ELSE                                                              
154200           MOVE "NAO INFORMADO" TO US-CPF(IX-USU)                         
154300        END-IF                                                            
154400        MOVE ZERO TO US-PCT(IX-USU)                                       
154500        MOVE PT-CONJUGE-NOME(IX-PARTE)                                    
154600           TO US-CONJUGE-NOME(IX-USU)                                     
154700        MOVE PT-CONJUGE-CPF(IX-PARTE)                                     
154800           TO US-CONJUGE-CPF(IX-USU).                                     
154900     ADD PCT-VALOR TO US-PCT(IX-USU).                                     
155000 8400-EXIT.                                                               
155100     EXIT.                                                                
155200                                                                          
155300 8401-COMPARA-CHAVE-USU.                                                  
155400     IF US-CHAVE(IX-USU) EQUAL PT-CHAVE(IX-PARTE)                         
155500        MOVE "S" TO ACHOU                                                 
155600        SET POS-ACHADA TO IX-USU.                                         
155700 8401-EXIT.                                                               
155800     EXIT.                                                                
155900                                                                          
156000*-----------------------------------------------------------              
156100* 6000 - EMISSAO DO RELATORIO FINAL (REGISTER REPORT WRITER)              
156200*-----------------------------------------------------------              
156300 6000-EMITE-REGISTRO.                                                     
156400     PERFORM 6100-CABECALHO-REGISTRO THRU 6100-EXIT.                      
156500     MOVE ZERO TO N-ROTULO.                                               
156600     PERFORM 6200-DETALHE-PROPRIETARIOS THRU 6200-EXIT                    
156700             VARYING IX-PROP FROM 1 BY 1                                  
156800             UNTIL IX-PROP > QTD-PROPRIETARIOS.                           
156900     MOVE ZERO TO N-ROTULO.                                               
157000     PERFORM 6210-DETALHE-USUFRUTO THRU 6210-EXIT                         
157100             VARYING IX-USU FROM 1 BY 1                                   
157200             UNTIL IX-USU > QTD-USUFRUTUARIOS.                            
157300     PERFORM 6400-RODAPE-REGISTRO THRU 6400-EXIT.                         
157400 6000-EXIT.                                                               
157500     EXIT.                                                                
157600                                                                          
157700 6100-CABECALHO-REGISTRO.                                                 
157800     MOVE SPACES        TO REG-REL.                                       
157900     MOVE IMV-NOME       TO VAR-NOME-IMOVEL.                              
158000     MOVE IMV-MATRICULA  TO VAR-MATRICULA.                                
158100     WRITE REG-REL FROM TIT-01 AFTER ADVANCING TOP-OF-FORM.               
158200     WRITE REG-REL FROM LINHA-BRANCO-REL AFTER ADVANCING 1                
158300        LINE.                                                             
158400     WRITE REG-REL FROM CAB-REG AFTER ADVANCING 1 LINE.                   
158500 6100-EXIT.                                                               
158600     EXIT.                                                                
158700                                                                          
158800 6200-DETALHE-PROPRIETARIOS.                                              
158900     ADD 1 TO N-ROTULO.                                                   
159000     MOVE SPACES TO DET-PROPRIETARIO.                                     
159100     STRING "PROPRIETARIO " N-ROTULO DELIMITED BY SIZE                    
159200            INTO VAR-ROTULO.                                              
159300     MOVE PR-NOME(IX-PROP)         TO VAR-DET-NOME.                       
159400     MOVE PR-CPF(IX-PROP)          TO VAR-DET-CPF.                        
159500     MOVE PR-CONJUGE-NOME(IX-PROP) TO VAR-DET-CONJUGE.                    
159600     MOVE PR-CONJUGE-CPF(IX-PROP)  TO VAR-DET-CPFCONJ.                    
159700     MOVE PR-PCT(IX-PROP)          TO PCT-NUMERICO.                       
159800     PERFORM 6300-FORMATA-PERCENTUAL THRU 6300-EXIT.                      
159900     MOVE PCT-SAIDA             TO VAR-DET-PCT.                           
160000     MOVE SPACES TO VAR-DET-OBS.                                          
160100     WRITE REG-REL FROM DET-PROPRIETARIO AFTER ADVANCING 1                
160200        LINE.                                                             
160300     ADD PR-PCT(IX-PROP) TO SOMA-FINAL-PROP.                              
160400 6200-EXIT.                                                               
160500     EXIT.                                                                
160600                                                                          
160700*    USUFRUTUARIOS "NAO INFORMADO" SAO SUPRIMIDOS DA LISTA E              
160800*    NAO                                                                  
160900*    AVANCAM O CONTADOR N; USUFRUTUARIOS QUE JA CONSTAM COMO              
161000*    PROPRIETARIOS TAMBEM SAO SUPRIMIDOS (OS-0349).                       
161100 6210-DETALHE-USUFRUTO.                                                   
161200     IF US-NOME(IX-USU) EQUAL "NAO INFORMADO"                             
161300        GO TO 6210-EXIT.                                                  
161400     MOVE "N" TO ACHOU.                                                   
161500     PERFORM 6211-JA-E-PROPRIETARIO THRU 6211-EXIT                        
161600             VARYING IX-PROP FROM 1 BY 1                                  
161700             UNTIL IX-PROP > QTD-PROPRIETARIOS.                           
161800     IF ACHOU-SIM                                                         
161900        GO TO 6210-EXIT.                                                  
162000     ADD 1 TO N-ROTULO.                                                   
162100     MOVE SPACES TO DET-PROPRIETARIO.                                     
162200     STRING "USUFRUTUARIO " N-ROTULO DELIMITED BY SIZE                    
162300            INTO VAR-ROTULO.                                              
162400     MOVE US-NOME(IX-USU)         TO VAR-DET-NOME.                        
162500     MOVE US-CPF(IX-USU)          TO VAR-DET-CPF.                         
162600     MOVE US-CONJUGE-NOME(IX-USU) TO VAR-DET-CONJUGE.                     
162700     MOVE US-CONJUGE-CPF(IX-USU)  TO VAR-DET-CPFCONJ.                     
162800     MOVE US-PCT(IX-USU)          TO PCT-NUMERICO.                        
162900     PERFORM 6300-FORMATA-PERCENTUAL THRU 6300-EXIT.                      
163000     MOVE PCT-SAIDA            TO VAR-DET-PCT.                            
163100     MOVE "USUFRUTUARIO" TO VAR-DET-OBS.                                  
163200     WRITE REG-REL FROM DET-PROPRIETARIO AFTER ADVANCING 1                
163300        LINE.                                                             
163400 6210-EXIT.                                                               
163500     EXIT.                                                                
163600                                                                          
163700 6211-JA-E-PROPRIETARIO.                                                  
163800     IF PR-CHAVE(IX-PROP) EQUAL US-CHAVE(IX-USU)                          
163900        MOVE "S" TO ACHOU.                                                
164000 6211-EXIT.                                                               
164100     EXIT.                                                                
164200                                                                          
164300*    ARREDONDA (PARA CIMA A PARTIR DE 5) O PERCENTUAL DE                  
164400*    4 CASAS DECIMAIS PARA A EDICAO DE 2 CASAS DO RELATORIO               
164500*    (OS-0602). ENTRADA EM PCT-NUMERICO, SAIDA EM                         
164600*    PCT-SAIDA.                                                           
164700 6300-FORMATA-PERCENTUAL.                                                 
164800     COMPUTE PCT-SAIDA ROUNDED = PCT-NUMERICO.                            
164900 6300-EXIT.                                                               
165000     EXIT.                                                                
165100                                                                          
165200 6400-RODAPE-REGISTRO.                                                    
165300     MOVE SPACES TO ROD-REG.                                              
165400     MOVE QTD-PROPRIETARIOS TO VAR-TOT-PROP.                              
165500     MOVE QTD-USUFRUTUARIOS TO VAR-TOT-USU.                               
165600     WRITE REG-REL FROM LINHA-BRANCO-REL AFTER ADVANCING 1                
165700        LINE.                                                             
165800     WRITE REG-REL FROM ROD-REG AFTER ADVANCING 1 LINE.                   
165900     MOVE SPACES TO ROD-SOMA.                                             
166000     MOVE SOMA-FINAL-PROP TO PCT-NUMERICO.                                
166100     PERFORM 6300-FORMATA-PERCENTUAL THRU 6300-EXIT.                      
166200     MOVE PCT-SAIDA TO VAR-SOMA-PCT.                                      
166300     WRITE REG-REL FROM ROD-SOMA AFTER ADVANCING 1 LINE.                  
166400     IF SOMA-FINAL-PROP LESS 99.9 OR                                      
166500        SOMA-FINAL-PROP GREATER 100.1                                     
166600        WRITE REG-REL FROM LINHA-AVISO AFTER ADVANCING 1                  
166700           LINE.                                                          
166800 6400-EXIT.                                                               
166900     EXIT.                                                                
167000                                                                          
167100*-----------------------------------------------------------              
167200* 7000 - TOTAIS DE CONTROLE (AUDITORIA - OS-0602)                         
167300*-----------------------------------------------------------              
167400 7000-TOTAIS-CONTROLE.                                                    
167500     DISPLAY "AUD-LED: ATOS VENDA/DOACAO ...: "                           
167600             CT-VENDA-DOACAO.                                             
167700     DISPLAY "AUD-LED: ATOS OBITO ..........: " CT-OBITO.                 
167800     DISPLAY "AUD-LED: ATOS PARTILHA .......: " CT-PARTILHA.              
167900     DISPLAY "AUD-LED: ATOS USUFRUTO .......: " CT-USUFRUTO.              
168000     DISPLAY "AUD-LED: ATOS ESTADO CIVIL ...: "                           
168100             CT-ESTADO-CIVIL.                                             
168200     DISPLAY "AUD-LED: ATOS IGNORADOS ......: "                           
168300        CT-IGNORADOS.                                                     
168400     DISPLAY "AUD-LED: TOTAL DE PROPRIETARIOS ...: "                      
168500             QTD-PROPRIETARIOS.                                           
168600     DISPLAY "AUD-LED: SOMA FINAL DE PERCENTUAIS.: "                      
168700             SOMA-FINAL-PROP.                                             
168800 7000-EXIT.                                                               
168900     EXIT.                                                                
169000                                                                          
169100 9000-TERMINO.                                                            
169200     CLOSE REGISTER-REPORT.                                               
169300 9000-EXIT.                                                               
169400     EXIT.                                                                
