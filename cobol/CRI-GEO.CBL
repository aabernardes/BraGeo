000100 IDENTIFICATION       DIVISION.                                           
000200                                                                          
000300 PROGRAM-ID.          CRI-GEO.                                            
000400 AUTHOR.              RENATA S. ALMADA.                                   
000500 INSTALLATION.        CRI-3O OFICIO REGISTRO IMOVEIS.                     
000600 DATE-WRITTEN.        11/09/1987.                                         
000700 DATE-COMPILED.                                                           
000800 SECURITY.            APENAS O AUTOR PODE MODIFICA-LO.                    
000900*REMARKS. LE A DESCRICAO PERIMETRICA (RUMOS/DEFLEXOES E                   
001000*              DISTANCIAS) DE UM IMOVEL, CALCULA AS                       
001100*              COORDENADAS X/Y DE CADA VERTICE DO POLIGONO                
001200*              E VERIFICA O FECHAMENTO DA POLIGONAL.                      
001300                                                                          
001400*-----------------------------------------------------------              
001500* HISTORICO DE ALTERACOES                                                 
001600*-----------------------------------------------------------              
001700*DATA       PROGR CHAMADO  DESCRICAO                                      
001800*-----------------------------------------------------------              
001900*11/09/1987 RSA OS-0209  VERSAO INICIAL - CALCULO DE              CLRSA   
002000*                        RUMO/DEFLEXAO E COORDENADAS.                     
002100*04/03/1988 RSA OS-0221  INCLUIDA TABELA DE SENOS PARA            CLRSA   
002200*                        SUBSTITUIR CALCULO POR SERIE.                    
002300*17/08/1988 WAN OS-0244  CORRIGIDO QUADRANTE SW/NW QUANDO         CLWAN   
002400*                        ANGULO > 90 GRAUS.                               
002500*02/02/1989 RSA OS-0271  INCLUIDO TESTE DE FECHAMENTO DA          CLRSA   
002600*                        POLIGONAL (SNAP NA ORIGEM).                      
002700*21/07/1990 MHC OS-0344  INCLUIDO VERTICE DE FECHAMENTO           CLMHC   
002800*                        QUANDO POLIGONAL NAO FECHA.                      
002900*09/01/1991 RSA OS-0361  CONTROLE DE TOTAIS DE SEGMENTOS E        CLRSA   
003000*                        VERTICES.                                        
003100*30/06/1993 WAN OS-0460  AJUSTE NA NORMALIZACAO DO RUMO           CLWAN   
003200*                        APOS DEFLEXAO (MODULO 360).                      
003300*17/09/1998 LFB Y2K-012  ANO DE 2 DIGITOS SUBSTITUIDO POR 4       CLLFB   
003400*                        DIGITOS - BUG DO MILENIO.                        
003500*14/05/2001 LFB OS-0611  INCLUIDA ROTINA DE AUDITORIA COM         CLLFB   
003600*                        DISPLAY DE TOTAIS DE FECHAMENTO.                 
003700*-----------------------------------------------------------              
003800                                                                          
003900*===========================================================              
004000 ENVIRONMENT          DIVISION.                                           
004100                                                                          
004200 CONFIGURATION        SECTION.                                            
004300 SOURCE-COMPUTER.     IBM-PC.                                             
004400 OBJECT-COMPUTER.     IBM-PC.                                             
004500 SPECIAL-NAMES.       C01 IS TOP-OF-FORM.                                 
004600                                                                          
004700 INPUT-OUTPUT         SECTION.                                            
004800 FILE-CONTROL.                                                            
004900     SELECT SURVEY-FILE   ASSIGN TO SURVEYIN                              
005000            ORGANIZATION IS LINE SEQUENTIAL.                              
005100                                                                          
005200     SELECT VERTEX-FILE   ASSIGN TO VERTEXOUT                             
005300            ORGANIZATION IS LINE SEQUENTIAL.                              
005400                                                                          
005500*===========================================================              
005600 DATA                 DIVISION.                                           
005700                                                                          
005800 FILE                 SECTION.                                            
005900 FD  SURVEY-FILE                                                          
006000     LABEL RECORD IS STANDARD                                             
006100     VALUE OF FILE-ID IS "SURVEY-FILE.DAT".                               
006200 01  REG-SEGMENTO.                                                        
006300     05  SEG-SEQ              PIC 9(03).                                  
006400     05  SEG-START-PT         PIC X(10).                                  
006500     05  SEG-END-PT           PIC X(10).                                  
006600     05  SEG-DEG              PIC 9(03).                                  
006700     05  SEG-MIN              PIC 9(02).                                  
006800     05  SEG-QUADRANT         PIC X(02).                                  
006900     05  SEG-DEFLECT          PIC X(01).                                  
007000     05  SEG-DISTANCE         PIC 9(05)V9(02).                            
007100     05  FILLER               PIC X(01).                                  
007200                                                                          
007300 FD  VERTEX-FILE                                                          
007400     LABEL RECORD IS OMITTED.                                             
007500 01  REG-VERTICE              PIC X(80).                                  
007600                                                                          
007700 WORKING-STORAGE      SECTION.                                            
007800 77  FIM-ARQ               PIC X(03) VALUE "NAO".                         
007900 77  PRIMEIRO-SEG          PIC X(03) VALUE "SIM".                         
008000 77  QTD-SEGMENTOS         PIC 9(05) COMP VALUE ZERO.                     
008100 77  QTD-VERTICES          PIC 9(05) COMP VALUE ZERO.                     
008200 77  GRAU-BASE             PIC 9(02) COMP VALUE ZERO.                     
008300 77  QUADRANTE-TRIG        PIC 9(01) COMP VALUE ZERO.                     
008400                                                                          
008500 01  PONTOS-AREA.                                                         
008600     05  PRIMEIRO-PONTO    PIC X(10) VALUE SPACES.                        
008700     05  ULTIMO-PONTO      PIC X(10) VALUE SPACES.                        
008800     05  FILLER               PIC X(04) VALUE SPACES.                     
008900                                                                          
009000 01  POSICAO-AREA.                                                        
009100     05  POS-X             PIC S9(06)V9(03) COMP-3.                       
009200     05  POS-Y             PIC S9(06)V9(03) COMP-3.                       
009300     05  FILLER               PIC X(02) VALUE SPACES.                     
009400 01  DIST-AREA.                                                           
009500     05  DIST-METROS       PIC 9(05).                                     
009600     05  DIST-CM           PIC 9(02).                                     
009700 01  DIST-REDEF REDEFINES DIST-AREA.                                      
009800     05  DIST-DIGITOS      PIC 9(07).                                     
009900                                                                          
010000*    AREA DO RUMO CORRENTE, EM GRAUS DECIMAIS (0 A 359,99),               
010100*    E SUA REDEFINICAO EM GRAUS/MINUTOS PARA EXIBICAO.                    
010200 01  RUMO-AREA.                                                           
010300     05  BEARING-ATUAL     PIC S9(03)V9(04) COMP-3.                       
010400 01  RUMO-GM REDEFINES RUMO-AREA.                                         
010500     05  RUMO-GRAUS-D      PIC 9(01).                                     
010600     05  RUMO-GRAUS-C      PIC 9(02).                                     
010700     05  RUMO-DECIMAL      PIC 9(04).                                     
010800                                                                          
010900 01  ANGULO-AREA.                                                         
011000     05  ANG-DECIMAL       PIC S9(03)V9(04) COMP-3.                       
011100     05  ANG-REF           PIC S9(03)V9(04) COMP-3.                       
011200     05  FILLER               PIC X(02) VALUE SPACES.                     
011300                                                                          
011400 01  TRIG-AREA.                                                           
011500     05  SENO-ATUAL        PIC S9(01)V9(04) COMP-3.                       
011600     05  COSSENO-ATUAL     PIC S9(01)V9(04) COMP-3.                       
011700     05  FILLER               PIC X(02) VALUE SPACES.                     
011800                                                                          
011900*    TABELA DE SENOS DE 0 A 90 GRAUS, RESOLUCAO DE 1 GRAU,                
012000*    VALOR ARMAZENADO * 10000. O COSSENO DE UM ANGULO A E                 
012100*    OBTIDO PELO SENO DE (90 - A), SEM NECESSIDADE DE UMA                 
012200*    SEGUNDA TABELA (RELACAO DE CO-FUNCAO).                               
012300 01  TAB-SENO-LIT.                                                        
012400     05  FILLER               PIC X(44) VALUE                             
012500         "00000001750034900523006980087201045012190139".                  
012600     05  FILLER               PIC X(44) VALUE                             
012700         "20156401736019080207902250024190258802756029".                  
012800     05  FILLER               PIC X(44) VALUE                             
012900         "24030900325603420035840374603907040670422604".                  
013000     05  FILLER               PIC X(44) VALUE                             
013100         "38404540046950484805000051500529905446055920".                  
013200     05  FILLER               PIC X(44) VALUE                             
013300         "57360587806018061570629306428065610669106820".                  
013400     05  FILLER               PIC X(44) VALUE                             
013500         "06947070710719307314074310754707660077710788".                  
013600     05  FILLER               PIC X(44) VALUE                             
013700         "00798608090081920829008387084800857208660087".                  
013800     05  FILLER               PIC X(44) VALUE                             
013900         "46088290891008988090630913509205092720933609".                  
014000     05  FILLER               PIC X(44) VALUE                             
014100         "39709455095110956309613096590970309744097810".                  
014200     05  FILLER               PIC X(44) VALUE                             
014300         "98160984809877099030992509945099620997609986".                  
014400     05  FILLER               PIC X(15) VALUE                             
014500         "099940999810000".                                               
014600 01  TAB-SENO-TAB REDEFINES TAB-SENO-LIT.                                 
014700     05  TAB-SENO             PIC 9(05) OCCURS 91 TIMES.                  
014800                                                                          
014900 01  LINHA-VERTICE.                                                       
015000     05  FILLER               PIC X(01) VALUE SPACES.                     
015100     05  LV-LABEL             PIC X(10).                                  
015200     05  FILLER               PIC X(03) VALUE SPACES.                     
015300     05  FILLER               PIC X(02) VALUE "X=".                       
015400     05  LV-X                 PIC S9(06).9(03).                           
015500     05  FILLER               PIC X(03) VALUE SPACES.                     
015600     05  FILLER               PIC X(02) VALUE "Y=".                       
015700     05  LV-Y                 PIC S9(06).9(03).                           
015800     05  FILLER               PIC X(29) VALUE SPACES.                     
015900                                                                          
016000 01  LINHA-FECHAMENTO.                                                    
016100     05  FILLER               PIC X(01) VALUE SPACES.                     
016200     05  FILLER               PIC X(19) VALUE                             
016300         "FECHAMENTO: DX=".                                               
016400     05  LF-DX                PIC ZZ9.999.                                
016500     05  FILLER               PIC X(03) VALUE SPACES.                     
016600     05  FILLER               PIC X(04) VALUE "DY=".                      
016700     05  LF-DY                PIC ZZ9.999.                                
016800     05  FILLER               PIC X(03) VALUE SPACES.                     
016900     05  LF-STATUS            PIC X(06).                                  
017000     05  FILLER               PIC X(31) VALUE SPACES.                     
017100                                                                          
017200*===========================================================              
017300 PROCEDURE            DIVISION.                                           
017400                                                                          
017500 0000-PRINCIPAL.                                                          
017600     PERFORM 1000-INICIO             THRU 1000-EXIT                       
017700     PERFORM 2000-LE-SEGMENTO        THRU 2000-EXIT                       
017800     PERFORM 3000-PROCESSA-SEGMENTOS THRU 3000-EXIT                       
017900         UNTIL FIM-ARQ = "SIM"                                            
018000     PERFORM 4000-VERIFICA-FECHAMENTO THRU 4000-EXIT                      
018100     PERFORM 9000-TERMINO            THRU 9000-EXIT                       
018200     STOP RUN.                                                            
018300 0000-EXIT.                                                               
018400     EXIT.                                                                
018500                                                                          
018600 1000-INICIO.                                                             
018700     OPEN INPUT  SURVEY-FILE                                              
018800     OPEN OUTPUT VERTEX-FILE                                              
018900     MOVE ZERO TO POS-X POS-Y                                             
019000     MOVE ZERO TO BEARING-ATUAL.                                          
019100 1000-EXIT.                                                               
019200     EXIT.                                                                
019300                                                                          
019400 2000-LE-SEGMENTO.                                                        
019500     READ SURVEY-FILE                                                     
019600         AT END                                                           
019700             MOVE "SIM" TO FIM-ARQ                                        
019800     END-READ.                                                            
019900 2000-EXIT.                                                               
020000     EXIT.                                                                
020100                                                                          
020200 3000-PROCESSA-SEGMENTOS.                                                 
020300     ADD 1 TO QTD-SEGMENTOS                                               
020400     IF PRIMEIRO-SEG = "SIM"                                              
020500         PERFORM 3100-RUMO-INICIAL   THRU 3100-EXIT                       
020600         MOVE SEG-START-PT TO PRIMEIRO-PONTO                              
020700         MOVE "NAO" TO PRIMEIRO-SEG                                       
020800     ELSE                                                                 
020900         PERFORM 3200-RUMO-DEFLEXAO  THRU 3200-EXIT                       
021000     END-IF                                                               
021100     PERFORM 3300-CALCULA-VERTICE    THRU 3300-EXIT                       
021200     PERFORM 3400-GRAVA-VERTICE      THRU 3400-EXIT                       
021300     MOVE SEG-END-PT TO ULTIMO-PONTO                                      
021400     PERFORM 2000-LE-SEGMENTO        THRU 2000-EXIT.                      
021500 3000-EXIT.                                                               
021600     EXIT.                                                                
021700                                                                          
021800*    RUMO ABSOLUTO DO PRIMEIRO SEGMENTO, A PARTIR DO                      
021900*    QUADRANTE INFORMADO (NE/SE/SW/NW).                                   
022000 3100-RUMO-INICIAL.                                                       
022100     COMPUTE ANG-DECIMAL =                                                
022200         SEG-DEG + (SEG-MIN / 60)                                         
022300     PERFORM 3110-CONVERTE-QUADRANTE THRU 3110-EXIT.                      
022400 3100-EXIT.                                                               
022500     EXIT.                                                                
022600                                                                          
022700 3110-CONVERTE-QUADRANTE.                                                 
022800     IF SEG-QUADRANT = "NE"                                               
022900         MOVE ANG-DECIMAL TO BEARING-ATUAL                                
023000     ELSE                                                                 
023100     IF SEG-QUADRANT = "SE"                                               
023200         IF ANG-DECIMAL > 90                                              
023300             MOVE 180 TO BEARING-ATUAL                                    
023400         ELSE                                                             
023500             COMPUTE BEARING-ATUAL =                                      
023600                 180 - ANG-DECIMAL                                        
023700         END-IF                                                           
023800     ELSE                                                                 
023900     IF SEG-QUADRANT = "SW"                                               
024000         IF ANG-DECIMAL > 90                                              
024100             MOVE 180 TO BEARING-ATUAL                                    
024200         ELSE                                                             
024300             COMPUTE BEARING-ATUAL =                                      
024400                 180 + ANG-DECIMAL                                        
024500         END-IF                                                           
024600     ELSE                                                                 
024700     IF SEG-QUADRANT = "NW"                                               
024800         IF ANG-DECIMAL > 90                                              
024900             MOVE 270 TO BEARING-ATUAL                                    
025000         ELSE                                                             
025100             COMPUTE BEARING-ATUAL =                                      
025200                 360 - ANG-DECIMAL                                        
025300         END-IF                                                           
025400     ELSE                                                                 
025500         MOVE ANG-DECIMAL TO BEARING-ATUAL                                
025600     END-IF                                                               
025700     END-IF                                                               
025800     END-IF                                                               
025900     END-IF.                                                              
026000 3110-EXIT.                                                               
026100     EXIT.                                                                
026200                                                                          
026300*    RUMO DOS DEMAIS SEGMENTOS: RUMO ANTERIOR +/- DEFLEXAO,               
026400*    NORMALIZADO PARA A FAIXA 0 A 360 GRAUS.                              
026500 3200-RUMO-DEFLEXAO.                                                      
026600     COMPUTE ANG-DECIMAL =                                                
026700         SEG-DEG + (SEG-MIN / 60)                                         
026800     IF SEG-DEFLECT = "L"                                                 
026900         COMPUTE BEARING-ATUAL =                                          
027000             BEARING-ATUAL - ANG-DECIMAL                                  
027100     ELSE                                                                 
027200         COMPUTE BEARING-ATUAL =                                          
027300             BEARING-ATUAL + ANG-DECIMAL                                  
027400     END-IF                                                               
027500     PERFORM 3210-NORMALIZA-RUMO THRU 3210-EXIT.                          
027600 3200-EXIT.                                                               
027700     EXIT.                                                                
027800                                                                          
027900 3210-NORMALIZA-RUMO.                                                     
028000     PERFORM 3211-SUBTRAI-360 THRU 3211-EXIT                              
028100         UNTIL BEARING-ATUAL < 360                                        
028200     PERFORM 3212-SOMA-360    THRU 3212-EXIT                              
028300         UNTIL BEARING-ATUAL >= 0.                                        
028400 3210-EXIT.                                                               
028500     EXIT.                                                                
028600                                                                          
028700 3211-SUBTRAI-360.                                                        
028800     COMPUTE BEARING-ATUAL = BEARING-ATUAL - 360.                         
028900 3211-EXIT.                                                               
029000     EXIT.                                                                
029100                                                                          
029200 3212-SOMA-360.                                                           
029300     COMPUTE BEARING-ATUAL = BEARING-ATUAL + 360.                         
029400 3212-EXIT.                                                               
029500     EXIT.                                                                
029600                                                                          
029700*    CALCULA O NOVO VERTICE A PARTIR DO RUMO CORRENTE E DA                
029800*    DISTANCIA DO SEGMENTO (X = DIST * SENO, Y = DIST * COS)              
029900 3300-CALCULA-VERTICE.                                                    
030000     MOVE SEG-DISTANCE TO DIST-AREA                                       
030100     MOVE BEARING-ATUAL TO ANG-REF                                        
030200     PERFORM 3500-CALCULA-SENO-COSSENO THRU 3500-EXIT                     
030300     COMPUTE POS-X =                                                      
030400         POS-X + (SEG-DISTANCE * SENO-ATUAL)                              
030500     COMPUTE POS-Y =                                                      
030600         POS-Y + (SEG-DISTANCE * COSSENO-ATUAL)                           
030700     ADD 1 TO QTD-VERTICES.                                               
030800 3300-EXIT.                                                               
030900     EXIT.                                                                
031000                                                                          
031100 3400-GRAVA-VERTICE.                                                      
031200     MOVE SPACES TO LINHA-VERTICE                                         
031300     MOVE SEG-END-PT TO LV-LABEL                                          
031400     MOVE POS-X TO LV-X                                                   
031500     MOVE POS-Y TO LV-Y                                                   
031600     MOVE LINHA-VERTICE TO REG-VERTICE                                    
031700     WRITE REG-VERTICE.                                                   
031800 3400-EXIT.                                                               
031900     EXIT.                                                                
032000                                                                          
032100*    OBTEM SENO E COSSENO DO ANGULO EM ANG-REF (0-360)                    
032200*    ATRAVES DA TABELA DE SENOS DE 0-90 GRAUS, REDUZINDO O                
032300*    ANGULO AO QUADRANTE TRIGONOMETRICO CORRESPONDENTE.                   
032400 3500-CALCULA-SENO-COSSENO.                                               
032500     PERFORM 3510-AJUSTA-FAIXA-360 THRU 3510-EXIT                         
032600     IF ANG-REF <= 90                                                     
032700         MOVE 1 TO QUADRANTE-TRIG                                         
032800     ELSE                                                                 
032900     IF ANG-REF <= 180                                                    
033000         MOVE 2 TO QUADRANTE-TRIG                                         
033100         SUBTRACT 90 FROM ANG-REF                                         
033200     ELSE                                                                 
033300     IF ANG-REF <= 270                                                    
033400         MOVE 3 TO QUADRANTE-TRIG                                         
033500         SUBTRACT 180 FROM ANG-REF                                        
033600     ELSE                                                                 
033700         MOVE 4 TO QUADRANTE-TRIG                                         
033800         SUBTRACT 270 FROM ANG-REF                                        
033900     END-IF                                                               
034000     END-IF                                                               
034100     END-IF                                                               
034200     COMPUTE GRAU-BASE = ANG-REF + 0.5                                    
034300     IF GRAU-BASE > 90                                                    
034400         MOVE 90 TO GRAU-BASE                                             
034500     END-IF                                                               
034600     PERFORM 3520-APLICA-SINAIS-QUADRANTE THRU 3520-EXIT.                 
034700 3500-EXIT.                                                               
034800     EXIT.                                                                
034900                                                                          
035000 3510-AJUSTA-FAIXA-360.                                                   
035100     PERFORM 3211-SUBTRAI-360 THRU 3211-EXIT                              
035200         UNTIL ANG-REF < 360                                              
035300     PERFORM 3212-SOMA-360 THRU 3212-EXIT                                 
035400         UNTIL ANG-REF >= 0.                                              
035500 3510-EXIT.                                                               
035600     EXIT.                                                                
035700                                                                          
035800 3520-APLICA-SINAIS-QUADRANTE.                                            
035900     EVALUATE QUADRANTE-TRIG                                              
036000         WHEN 1                                                           
036100             COMPUTE SENO-ATUAL =                                         
036200                 TAB-SENO (GRAU-BASE + 1) / 10000                         
036300             COMPUTE COSSENO-ATUAL =                                      
036400                 TAB-SENO (91 - GRAU-BASE) / 10000                        
036500         WHEN 2                                                           
036600             COMPUTE SENO-ATUAL =                                         
036700                 TAB-SENO (91 - GRAU-BASE) / 10000                        
036800             COMPUTE COSSENO-ATUAL =                                      
036900                 0 - (TAB-SENO (GRAU-BASE + 1) / 10000)                   
037000         WHEN 3                                                           
037100             COMPUTE SENO-ATUAL =                                         
037200                 0 - (TAB-SENO (GRAU-BASE + 1) / 10000)                   
037300             COMPUTE COSSENO-ATUAL =                                      
037400                 0 - (TAB-SENO (91 - GRAU-BASE) / 10000)                  
037500         WHEN 4                                                           
037600             COMPUTE SENO-ATUAL =                                         
037700                 0 - (TAB-SENO (91 - GRAU-BASE) / 10000)                  
037800             COMPUTE COSSENO-ATUAL =                                      
037900                 TAB-SENO (GRAU-BASE + 1) / 10000                         
038000     END-EVALUATE.                                                        
038100 3520-EXIT.                                                               
038200     EXIT.                                                                
038300                                                                          
038400*    CONFERE SE A POLIGONAL FECHA NO PONTO DE PARTIDA. SE O               
038500*    ULTIMO PONTO REPETE O PRIMEIRO, FORCA O ENCONTRO NA                  
038600*    ORIGEM (SNAP); SENAO, GRAVA UM VERTICE DE FECHAMENTO                 
038700*    REPETINDO A ORIGEM E REGISTRA O ERRO DE FECHAMENTO.                  
038800 4000-VERIFICA-FECHAMENTO.                                                
038900     IF ULTIMO-PONTO = PRIMEIRO-PONTO                                     
039000         MOVE ZERO TO LF-DX                                               
039100         MOVE ZERO TO LF-DY                                               
039200         MOVE "FECHOU" TO LF-STATUS                                       
039300         MOVE ZERO TO POS-X POS-Y                                         
039400     ELSE                                                                 
039500         MOVE POS-X TO LF-DX                                              
039600         MOVE POS-Y TO LF-DY                                              
039700         IF POS-X < 0.001 AND POS-X > -0.001 AND                          
039800            POS-Y < 0.001 AND POS-Y > -0.001                              
039900             MOVE "FECHOU" TO LF-STATUS                                   
040000         ELSE                                                             
040100             MOVE "ABERTA" TO LF-STATUS                                   
040200             PERFORM 4100-GRAVA-VERTICE-FECHO THRU 4100-EXIT              
040300         END-IF                                                           
040400     END-IF                                                               
040500     MOVE SPACES TO LINHA-VERTICE                                         
040600     MOVE LINHA-FECHAMENTO TO REG-VERTICE                                 
040700     WRITE REG-VERTICE.                                                   
040800 4000-EXIT.                                                               
040900     EXIT.                                                                
041000                                                                          
041100 4100-GRAVA-VERTICE-FECHO.                                                
041200     MOVE SPACES TO LINHA-VERTICE                                         
041300     MOVE PRIMEIRO-PONTO TO LV-LABEL                                      
041400     MOVE ZERO TO LV-X                                                    
041500     MOVE ZERO TO LV-Y                                                    
041600     MOVE LINHA-VERTICE TO REG-VERTICE                                    
041700     WRITE REG-VERTICE                                                    
041800     ADD 1 TO QTD-VERTICES.                                               
041900 4100-EXIT.                                                               
042000     EXIT.                                                                
042100                                                                          
042200 9000-TERMINO.                                                            
042300     DISPLAY "AUD-GEO: SEGMENTOS PROCESSADOS ......: "                    
042400         QTD-SEGMENTOS                                                    
042500     DISPLAY "AUD-GEO: VERTICES GRAVADOS ..........: "                    
042600         QTD-VERTICES                                                     
042700     DISPLAY "AUD-GEO: SITUACAO DO FECHAMENTO .....: "                    
042800         LF-STATUS                                                        
042900     CLOSE SURVEY-FILE                                                    
043000     CLOSE VERTEX-FILE.                                                   
043100 9000-EXIT.                                                               
043200     EXIT.                                                                
